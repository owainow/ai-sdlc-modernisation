000100*****************************************************************
000200*                                                               *
000300*         NUMERIC RANGE CHECK / VALIDATION ROUTINE               *
000400*                                                               *
000500*****************************************************************
000600 IDENTIFICATION DIVISION.
000700*================================
000800 PROGRAM-ID.    BLCHKVAL.
000900 AUTHOR.        V B COEN.
001000 INSTALLATION.  APPLEWOOD COMPUTERS - BILLING DIVISION.
001100 DATE-WRITTEN.  12/12/85.
001200 DATE-COMPILED.
001300 SECURITY.      COPYRIGHT (C) 1985-2026 AND LATER, VINCENT BRYAN
001400*                COEN. DISTRIBUTED UNDER THE GNU GENERAL PUBLIC
001500*                LICENSE. SEE THE FILE COPYING FOR DETAILS.
001600*
001700*    REMARKS.   TESTS BL-CHECK-VALUE AGAINST BL-CHECK-LOW AND
001800*               BL-CHECK-HIGH (BOTH INCLUSIVE) AND RETURNS Y OR
001900*               N IN BL-CHECK-REPLY. USED BY BLCATMNT FOR THE
002000*               HOURLY-RATE RANGE (BUS. RULE 1) AND BY BLHRCAP
002100*               FOR THE HOURS RANGE (BUS. RULE 2), SO THE TWO
002200*               TESTS AGREE EVEN IF ONE IS CHANGED LATER.
002300*
002400*    CALLED MODULES.   NONE.
002500*    FILES USED.       NONE - CALLED WITH BL-CALLING-DATA ONLY.
002600*
002700* CHANGES:
002800* 12/12/85 VBC -        CREATED AS MAPS09, A MOD-11 CHECK-DIGIT
002900*                       ROUTINE, FOR THE ORIGINAL SALES LEDGER.
003000* 29/01/09 VBC -        MIGRATION TO OPEN COBOL/GNUCOBOL.
003100* 16/04/24 VBC          COPYRIGHT NOTICE UPDATE SUPERSEDING ALL
003200*                       PREVIOUS NOTICES.
003300* 14/12/25 VBC - REQ-118 REWRITTEN AS BLCHKVAL FOR THE NEW
003400*                       BILLING MODULE. THE MOD-11 ARITHMETIC
003500*                       IS GONE - THIS IS NOW A PLAIN RANGE TEST
003600*                       SHARED BY THE RATE AND HOURS CHECKS.
003700*
003800*************************************************************************
003900* COPYRIGHT NOTICE.
004000* ****************
004100*
004200* THIS NOTICE SUPERSEDES ALL PRIOR COPYRIGHT NOTICES AND WAS
004300* UPDATED 2024-04-16.
004400*
004500* THIS PROGRAM IS PART OF THE APPLEWOOD COMPUTERS ACCOUNTING
004600* SYSTEM AND IS COPYRIGHT (C) VINCENT B COEN, 1976-2026 AND
004700* LATER. IT IS FREE SOFTWARE; YOU MAY REDISTRIBUTE AND/OR MODIFY
004800* IT UNDER THE TERMS OF THE GNU GENERAL PUBLIC LICENSE AS
004900* PUBLISHED BY THE FREE SOFTWARE FOUNDATION, VERSION 3 OR LATER,
005000* FOR PERSONAL USE INCLUDING USE WITHIN A BUSINESS, BUT EXCLUDING
005100* REPACKAGING OR RESALE.
005200*
005300*************************************************************************
005400*
005500 ENVIRONMENT DIVISION.
005600*================================
005700 CONFIGURATION SECTION.
005800 SPECIAL-NAMES.
005900     C01 IS TOP-OF-FORM.
006000 INPUT-OUTPUT SECTION.
006100*------------------------------
006200*
006300 DATA DIVISION.
006400*================================
006500 WORKING-STORAGE SECTION.
006600*------------------------------
006800 01  WS-RANGE-WORK.
006900     03  WS-LOW-EDIT         PIC S9(8)V9(2) COMP-3.
007000     03  WS-LOW-BYTES REDEFINES WS-LOW-EDIT
007010                             PIC X(6).
007100     03  WS-HIGH-EDIT        PIC S9(8)V9(2) COMP-3.
007110     03  WS-HIGH-BYTES REDEFINES WS-HIGH-EDIT
007120                             PIC X(6).
007200     03  WS-VALUE-EDIT       PIC S9(8)V9(2) COMP-3.
007210     03  WS-VALUE-BYTES REDEFINES WS-VALUE-EDIT
007220                             PIC X(6).
007300 LINKAGE SECTION.
007400*------------------------------
007500 COPY "wsblcall.cob".
007600*
007700 PROCEDURE DIVISION USING BL-CALLING-DATA.
007800*===================================
007900*
008000 MAIN-CHECK.
008100     MOVE     BL-CHECK-LOW    TO WS-LOW-EDIT.
008200     MOVE     BL-CHECK-HIGH   TO WS-HIGH-EDIT.
008250     MOVE     BL-CHECK-VALUE  TO WS-VALUE-EDIT.
008300     MOVE     "Y"             TO BL-CHECK-REPLY.
008400     IF       WS-VALUE-EDIT < WS-LOW-EDIT
008500              OR WS-VALUE-EDIT > WS-HIGH-EDIT
008600              GO TO RANGE-FAIL.
008700     GO TO    MAIN-EXIT.
008800*
008900 RANGE-FAIL.
009000     MOVE     "N"             TO BL-CHECK-REPLY.
009100     GO TO    MAIN-EXIT.
009200*
009300 MAIN-EXIT.
009400     EXIT PROGRAM.
009500*******  ************
