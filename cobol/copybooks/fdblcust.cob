000100 FD  CUSTOMER-FILE
000200     LABEL RECORDS ARE STANDARD
000300     RECORD CONTAINS 1000 CHARACTERS.
000400 COPY "wsblcust.cob".
000500*
