000100 FD  HOUR-TRANS-FILE
000200     LABEL RECORDS ARE STANDARD
000300     RECORD CONTAINS 700 CHARACTERS.
000400 COPY "wsblhtx.cob".
000500*
