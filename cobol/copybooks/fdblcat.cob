000100 FD  CATEGORY-FILE
000200     LABEL RECORDS ARE STANDARD
000300     RECORD CONTAINS 150 CHARACTERS.
000400 COPY "wsblcat.cob".
000500*
