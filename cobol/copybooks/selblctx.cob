000100     SELECT CATEGORY-TRANS-FILE
000200         ASSIGN TO "BLCATTX"
000300         ORGANIZATION IS LINE SEQUENTIAL
000400         FILE STATUS IS WS-CTX-STATUS.
000500*
