000100*******************************************************
000200*                                                      *
000300*   RECORD DEFINITION FOR THE BILLABLE-HOUR FILE       *
000400*         (THE BILLING TRANSACTION FILE)               *
000500*         USES BH-ID AS KEY                             *
000600*    ALSO NEEDS BH-CUSTOMER-ID + BH-DATE-LOGGED          *
000700*    ORDERING FOR THE BATCH REPORTS - SEE BLBILL,        *
000800*    BLMSUM AND BLRSUM.                                  *
000900*******************************************************
001000*  FILE SIZE 700 BYTES.
001100*
001200* 06/12/25 VBC - CREATED FROM PY-PAY-RECORD SHAPE.
001300* 13/12/25 VBC - BH-DATE-LOGGED-PARTS REDEFINE ADDED,
001400*                LIFTED FROM THE OLD WS-UK/WS-USA/WS-INTL
001500*                IDEA IN PY000, CUT DOWN TO THE ONE
001600*                YYYY-MM-DD FORM THIS SHOP NOW USES.
001700* 02/01/26 VBC - BH-HOURS-VALID AND BH-RATE-SIGN 88'S
001800*                ADDED FOR BUS. RULE 2 AND THE REJECT
001900*                REPORT IN BLHRCAP.
002000*
002100 01  BL-HOUR-RECORD.
002200     03  BH-ID                   PIC X(36).
002300     03  BH-CUSTOMER-ID          PIC X(36).
002400     03  BH-USER-ID              PIC X(36).
002500     03  BH-CATEGORY-ID          PIC X(36).
002600     03  BH-HOURS                PIC S9(3)V9(2).
002700         88  BH-HOURS-VALID          VALUES 0.01 THRU 24.00.
002800     03  BH-RATE-SNAPSHOT        PIC S9(8)V9(2).
002900         88  BH-RATE-SIGN-OK         VALUES 0.01 THRU 10000.00.
003000     03  BH-DATE-LOGGED          PIC X(10).
003100     03  BH-DATE-LOGGED-PARTS REDEFINES BH-DATE-LOGGED.
003200         05  BH-DL-YEAR          PIC X(4).
003300         05  BH-DL-SEP1          PIC X.
003400         05  BH-DL-MONTH         PIC X(2).
003500         05  BH-DL-SEP2          PIC X.
003600         05  BH-DL-DAY           PIC X(2).
003700     03  BH-NOTE                 PIC X(500).
003800     03  FILLER                  PIC X(31).
003900*
