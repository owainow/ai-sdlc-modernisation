000100*******************************************************
000200*                                                      *
000300*   RECORD DEFINITION FOR THE BILLING RUN-PARAMETER    *
000400*         FILE - ONE CARD IMAGE PER RUN                *
000500*    USED BY BLBSUM, BLBILL, BLMSUM (BLRSUM NEEDS NONE, *
000600*    IT ALWAYS RUNS AGAINST THE WHOLE FILE SET).         *
000700*******************************************************
000800*  FILE SIZE 80 BYTES - ONE 80 COL CARD IMAGE.
000900*
001000* 07/12/25 VBC - CREATED, CUT DOWN FROM THE PY-PARAM1
001100*                BLOCK IDEA TO ONE CARD PER RUN.
001200* 15/12/25 VBC - PARM-YEAR/PARM-MONTH ADDED FOR BLMSUM.
001300*
001400 01  BL-RUN-PARAMETER-RECORD.
001500     03  PARM-CUSTOMER-ID        PIC X(36).
001600     03  PARM-FROM-DATE          PIC X(10).
001700     03  PARM-TO-DATE            PIC X(10).
001800     03  PARM-PERIOD.
001900         05  PARM-YEAR           PIC 9(4).
002000         05  PARM-MONTH          PIC 99.
002100     03  PARM-PERIOD-9 REDEFINES PARM-PERIOD
002200                             PIC 9(6).
002300     03  FILLER                  PIC X(14).
002400*
