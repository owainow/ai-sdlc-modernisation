000100     SELECT BILLABLE-HOUR-FILE
000200         ASSIGN TO "BLHRS"
000300         ORGANIZATION IS LINE SEQUENTIAL
000400         FILE STATUS IS WS-HRS-STATUS.
000500*
