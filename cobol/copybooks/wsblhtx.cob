000100*******************************************************
000200*                                                      *
000300*   RECORD DEFINITION FOR THE BILLABLE-HOUR            *
000400*         TRANSACTION FILE - INPUT TO BLHRCAP          *
000500*******************************************************
000600*  FILE SIZE 700 BYTES.
000700*
000800* 11/12/25 VBC - CREATED, SAME SHAPE AS THE BILLABLE-
000900*                HOUR MASTER WITH AN ACTION CODE AND NO
001000*                RATE SNAPSHOT (BLHRCAP STAMPS THAT ON).
001100*
001200 01  BL-HOUR-TRANS-RECORD.
001300     03  HTX-ACTION              PIC X.
001400         88  HTX-ACTION-ADD              VALUE "A".
001500         88  HTX-ACTION-CHANGE           VALUE "C".
001600     03  HTX-BH-ID               PIC X(36).
001700     03  HTX-CUSTOMER-ID         PIC X(36).
001800     03  HTX-USER-ID             PIC X(36).
001900     03  HTX-CATEGORY-ID         PIC X(36).
002000     03  HTX-HOURS               PIC S9(3)V9(2).
002100     03  HTX-DATE-LOGGED         PIC X(10).
002200     03  HTX-NOTE                PIC X(500).
002300     03  FILLER                  PIC X(40).
002400*
