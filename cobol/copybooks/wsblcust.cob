000100*******************************************************
000200*                                                      *
000300*   RECORD DEFINITION FOR THE BILLING CUSTOMER FILE    *
000400*         USES CUST-ID AS KEY                          *
000500*******************************************************
000600*  FILE SIZE 1000 BYTES.
000700*
000800* 04/12/25 VBC - CREATED FROM PY-EMPLOYEE-RECORD SHAPE.
000900* 09/12/25 VBC - ADDRESS BLOCK REDEFINED AS 5 PRINT LINES
001000*                FOR THE BILL AND SUMMARY REPORTS.
001100* 18/12/25 VBC - CUST-EMAIL-PRESENT FLAG ADDED, SET BY
001200*                BLCATMNT/BLHRCAP ON WRITE, NOT STORED.
001300*
001400 01  BL-CUSTOMER-RECORD.
001500     03  CUST-ID                 PIC X(36).
001600     03  CUST-NAME               PIC X(200).
001700     03  CUST-EMAIL              PIC X(255).
001800     03  CUST-ADDRESS            PIC X(500).
001900     03  CUST-ADDRESS-LINES REDEFINES CUST-ADDRESS.
002000         05  CUST-ADDR-LINE      PIC X(100) OCCURS 5.
002100     03  FILLER                  PIC X(9).
002200*
002300 01  BL-CUSTOMER-FLAGS.
002400     03  CUST-EMAIL-PRESENT      PIC X       VALUE "N".
002500         88  CUST-HAS-EMAIL              VALUE "Y".
002600         88  CUST-NO-EMAIL               VALUE "N".
002650     03  FILLER                  PIC X(1).
002700*
