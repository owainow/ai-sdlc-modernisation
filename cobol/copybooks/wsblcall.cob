000100* 09/12/25 VBC - CREATED, CUT DOWN FROM WS-CALLING-DATA
000200*                (WSCALL.COB) TO WHAT BLCHKVAL NEEDS.
000300*
000400 01  BL-CALLING-DATA.
000500     03  BL-CALLED               PIC X(8).
000600     03  BL-CALLER               PIC X(8).
000700     03  BL-CHECK-VALUE          PIC S9(8)V9(2).
000800     03  BL-CHECK-LOW            PIC S9(8)V9(2).
000900     03  BL-CHECK-HIGH           PIC S9(8)V9(2).
001000     03  BL-CHECK-REPLY          PIC X.
001100         88  BL-CHECK-OK                 VALUE "Y".
001200         88  BL-CHECK-FAILED             VALUE "N".
001250     03  FILLER                  PIC X(1).
001300*
