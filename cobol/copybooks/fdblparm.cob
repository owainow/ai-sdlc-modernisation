000100 FD  RUN-PARAMETER-FILE
000200     LABEL RECORDS ARE STANDARD
000300     RECORD CONTAINS 80 CHARACTERS.
000400 COPY "wsblparm.cob".
000500*
