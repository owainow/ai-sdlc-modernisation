000100 FD  BILLABLE-HOUR-FILE
000200     LABEL RECORDS ARE STANDARD
000300     RECORD CONTAINS 700 CHARACTERS.
000400 COPY "wsblhrs.cob".
000500*
