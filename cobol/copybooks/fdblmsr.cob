000100 FD  MONTHLY-SUMMARY-REPORT
000200     LABEL RECORDS ARE STANDARD
000300     RECORD CONTAINS 132 CHARACTERS.
000400 01  MSR-PRINT-LINE.
000410     03  MSR-PRINT-TEXT          PIC X(131).
000420     03  FILLER                  PIC X(001).
000500*
