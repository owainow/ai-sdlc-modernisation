000100     SELECT USER-FILE
000200         ASSIGN TO "BLUSER"
000300         ORGANIZATION IS LINE SEQUENTIAL
000400         FILE STATUS IS WS-USER-STATUS.
000500*
