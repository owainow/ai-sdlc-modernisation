000100     SELECT HOUR-TRANS-FILE
000200         ASSIGN TO "BLHRSTX"
000300         ORGANIZATION IS LINE SEQUENTIAL
000400         FILE STATUS IS WS-HTX-STATUS.
000500*
