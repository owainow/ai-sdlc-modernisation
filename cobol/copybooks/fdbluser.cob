000100 FD  USER-FILE
000200     LABEL RECORDS ARE STANDARD
000300     RECORD CONTAINS 500 CHARACTERS.
000400 COPY "wsbluser.cob".
000500*
