000100     SELECT REJECT-REPORT
000200         ASSIGN TO "BLREJRP"
000300         ORGANIZATION IS LINE SEQUENTIAL
000400         FILE STATUS IS WS-RPT-STATUS.
000500*
