000100     SELECT MONTHLY-SUMMARY-REPORT
000200         ASSIGN TO "BLMSUMRP"
000300         ORGANIZATION IS LINE SEQUENTIAL
000400         FILE STATUS IS WS-RPT-STATUS.
000500*
