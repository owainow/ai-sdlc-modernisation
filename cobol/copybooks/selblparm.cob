000100     SELECT RUN-PARAMETER-FILE
000200         ASSIGN TO "BLPARM"
000300         ORGANIZATION IS LINE SEQUENTIAL
000400         FILE STATUS IS WS-PARM-STATUS.
000500*
