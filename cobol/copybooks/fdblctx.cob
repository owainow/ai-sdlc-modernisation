000100 FD  CATEGORY-TRANS-FILE
000200     LABEL RECORDS ARE STANDARD
000300     RECORD CONTAINS 150 CHARACTERS.
000400 COPY "wsblctx.cob".
000500*
