000100 FD  REVENUE-SUMMARY-REPORT
000200     LABEL RECORDS ARE STANDARD
000300     RECORD CONTAINS 132 CHARACTERS.
000400 01  RSR-PRINT-LINE.
000410     03  RSR-PRINT-TEXT          PIC X(131).
000420     03  FILLER                  PIC X(001).
000500*
