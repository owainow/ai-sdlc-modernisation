000100*******************************************************
000200*                                                      *
000300*   RECORD DEFINITION FOR THE CATEGORY MAINTENANCE     *
000400*         TRANSACTION FILE - INPUT TO BLCATMNT         *
000500*******************************************************
000600*  FILE SIZE 150 BYTES.
000700*
000800* 10/12/25 VBC - CREATED, SAME SHAPE AS THE CATEGORY
000900*                MASTER WITH AN ACTION CODE IN FRONT.
001000*
001100 01  BL-CATEGORY-TRANS-RECORD.
001200     03  CTX-ACTION              PIC X.
001300         88  CTX-ACTION-ADD              VALUE "A".
001350         88  CTX-ACTION-CHANGE           VALUE "C".
001400         88  CTX-ACTION-DELETE           VALUE "D".
001500     03  CTX-CAT-ID              PIC X(36).
001600     03  CTX-CAT-NAME            PIC X(100).
001700     03  CTX-CAT-RATE            PIC S9(8)V9(2).
001800     03  FILLER                  PIC X(3).
001900*
