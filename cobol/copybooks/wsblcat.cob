000100*******************************************************
000200*                                                      *
000300*   RECORD DEFINITION FOR THE BILLING CATEGORY FILE    *
000400*         USES CAT-ID AS KEY                           *
000500*    SMALL RATE TABLE, HELD ENTIRELY IN A WS TABLE      *
000600*    BY EVERY REPORT PROGRAM (SEE WSBLFILE.COB)         *
000700*******************************************************
000800*  FILE SIZE 150 BYTES.
000900*
001000* 05/12/25 VBC - CREATED FROM PY-PAY-TRANSACTIONS-RECORD
001100*                SHAPE.
001200* 12/12/25 VBC - CAT-RATE-VALID 88 ADDED SO BLCATMNT CAN
001300*                TEST BUS. RULE 1 WITH A CONDITION-NAME
001400*                INSTEAD OF A LITERAL COMPARE.
001500* 20/01/26 VBC - CAT-RATE-PENNIES REDEFINE ADDED FOR THE
001600*                RATE * HOURS CROSS-FOOT CHECK IN BLBSUM.
001700*
001800 01  BL-CATEGORY-RECORD.
001900     03  CAT-ID                  PIC X(36).
002000     03  CAT-NAME                PIC X(100).
002100     03  CAT-HOURLY-RATE         PIC S9(8)V9(2).
002200         88  CAT-RATE-VALID           VALUES 0.01 THRU 10000.00.
002300     03  CAT-RATE-PENNIES REDEFINES CAT-HOURLY-RATE
002400                             PIC S9(9)V9(1).
002500     03  FILLER                  PIC X(14).
002600*
