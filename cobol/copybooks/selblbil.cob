000100     SELECT CUSTOMER-BILL-REPORT
000200         ASSIGN TO "BLBILLRP"
000300         ORGANIZATION IS LINE SEQUENTIAL
000400         FILE STATUS IS WS-RPT-STATUS.
000500*
