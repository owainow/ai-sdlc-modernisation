000100*******************************************************
000200*                                                      *
000300*   RECORD DEFINITION FOR THE BILLING USER FILE        *
000400*         USES USER-ID AS KEY                          *
000500*******************************************************
000600*  FILE SIZE 500 BYTES.
000700*
000800* 04/12/25 VBC - CREATED, SMALL FLAT RECORD FOLLOWING
000900*                THE PY-ACCOUNTS-RECORD SHAPE.
001000* 11/12/25 VBC - NAME-PARTS REDEFINE ADDED FOR THE
001100*                SEARCH-NAME SORT USED BY BLMSUM.
001200*
001300 01  BL-USER-RECORD.
001400     03  USER-ID                 PIC X(36).
001500     03  USER-NAME               PIC X(200).
001600     03  USER-NAME-PARTS REDEFINES USER-NAME.
001700         05  USER-NAME-LAST      PIC X(100).
001800         05  USER-NAME-FIRST     PIC X(100).
001900     03  USER-EMAIL              PIC X(255).
002000     03  FILLER                  PIC X(9).
002100*
