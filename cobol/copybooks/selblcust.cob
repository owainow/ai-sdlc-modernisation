000100     SELECT CUSTOMER-FILE
000200         ASSIGN TO "BLCUST"
000300         ORGANIZATION IS LINE SEQUENTIAL
000400         FILE STATUS IS WS-CUST-STATUS.
000500*
