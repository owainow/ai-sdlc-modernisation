000100     SELECT CATEGORY-FILE
000200         ASSIGN TO "BLCAT"
000300         ORGANIZATION IS LINE SEQUENTIAL
000400         FILE STATUS IS WS-CAT-STATUS.
000500*
