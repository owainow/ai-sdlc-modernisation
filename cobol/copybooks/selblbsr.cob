000100     SELECT BILLING-SUMMARY-REPORT
000200         ASSIGN TO "BLBSUMRP"
000300         ORGANIZATION IS LINE SEQUENTIAL
000400         FILE STATUS IS WS-RPT-STATUS.
000500*
