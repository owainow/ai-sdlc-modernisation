000100     SELECT REVENUE-SUMMARY-REPORT
000200         ASSIGN TO "BLRSUMRP"
000300         ORGANIZATION IS LINE SEQUENTIAL
000400         FILE STATUS IS WS-RPT-STATUS.
000500*
