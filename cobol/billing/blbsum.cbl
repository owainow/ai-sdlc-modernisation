000100*****************************************************************
000200*                                                               *
000300*                   BILLING SUMMARY REPORT                      *
000400*      ONE CUSTOMER, ONE DATE RANGE, BROKEN BY CATEGORY          *
000500*                                                               *
000600*****************************************************************
000700 IDENTIFICATION DIVISION.
000800*================================
000900 PROGRAM-ID.    BLBSUM.
001000 AUTHOR.        V B COEN.
001100 INSTALLATION.  APPLEWOOD COMPUTERS - BILLING DIVISION.
001200 DATE-WRITTEN.  04/04/86.
001300 DATE-COMPILED.
001400 SECURITY.      COPYRIGHT (C) 1986-2026 AND LATER, VINCENT BRYAN
001500*                COEN. DISTRIBUTED UNDER THE GNU GENERAL PUBLIC
001600*                LICENSE. SEE THE FILE COPYING FOR DETAILS.
001700*
001800*    REMARKS.   READS THE RUN-PARAMETER CARD FOR A CUSTOMER ID
001900*               AND A FROM/TO DATE RANGE, SELECTS THE MATCHING
002000*               BILLABLE-HOUR RECORDS, AND CONTROL-BREAKS THEM
002100*               BY CATEGORY. THE AMOUNT COLUMN USES THE
002200*               CATEGORY'S CURRENT RATE, NOT THE RATE SNAPSHOT
002300*               HELD ON THE HOUR RECORD (BUS. RULE 6).
002400*
002500*    CALLED MODULES.   NONE.
002600*    FILES USED.
002700*                      BLPARM.    ONE RUN-PARAMETER CARD.
002800*                      BLHRS.     BILLABLE HOUR MASTER (IN).
002900*                      BLCAT.     CATEGORY MASTER (IN).
003000*                      BLBSUMRP.  BILLING SUMMARY REPORT (OUT).
003100*
003200* CHANGES:
003300* 04/04/86 VBC -        CREATED FOR THE ORIGINAL SALES ANALYSIS
003400*                       BY-ACCOUNT PRINT RUN.
003500* 02/11/93 VBC -    .02 Y2K REVIEW - DATE COMPARE FIELDS WIDENED
003600*                       TO CCYY-MM-DD THROUGHOUT.
003700* 11/06/99 VBC -    .03 YEAR 2000 SIGN-OFF - RUN AGAINST TEST
003800*                       DATA STRADDLING 31/12/1999, NO FAULTS.
003900* 09/02/09 VBC -        MIGRATION TO OPEN COBOL/GNUCOBOL.
004000* 16/04/24 VBC          COPYRIGHT NOTICE UPDATE SUPERSEDING ALL
004100*                       PREVIOUS NOTICES.
004200* 18/12/25 VBC - REQ-118 REWRITTEN FOR THE NEW TIME-BILLING
004300*                       MODULE - BROKEN BY CATEGORY INSTEAD OF
004400*                       BY ACCOUNT, RATE TAKEN FROM THE CURRENT
004500*                       CATEGORY MASTER, NOT THE TRANSACTION.
004600*
004700*************************************************************************
004800* COPYRIGHT NOTICE.
004900* ****************
005000*
005100* THIS NOTICE SUPERSEDES ALL PRIOR COPYRIGHT NOTICES AND WAS
005200* UPDATED 2024-04-16.
005300*
005400* THIS PROGRAM IS PART OF THE APPLEWOOD COMPUTERS ACCOUNTING
005500* SYSTEM AND IS COPYRIGHT (C) VINCENT B COEN, 1976-2026 AND
005600* LATER. IT IS FREE SOFTWARE; YOU MAY REDISTRIBUTE AND/OR MODIFY
005700* IT UNDER THE TERMS OF THE GNU GENERAL PUBLIC LICENSE AS
005800* PUBLISHED BY THE FREE SOFTWARE FOUNDATION, VERSION 3 OR LATER,
005900* FOR PERSONAL USE INCLUDING USE WITHIN A BUSINESS, BUT EXCLUDING
006000* REPACKAGING OR RESALE.
006100*
006200*************************************************************************
006300*
006400 ENVIRONMENT DIVISION.
006500*================================
006600 CONFIGURATION SECTION.
006700 SPECIAL-NAMES.
006800     C01 IS TOP-OF-FORM.
006900 INPUT-OUTPUT SECTION.
007000*------------------------------
007100 FILE-CONTROL.
007200 COPY "selblparm.cob".
007300 COPY "selblhrs.cob".
007400 COPY "selblcat.cob".
007500 COPY "selblbsr.cob".
007600*
007700 DATA DIVISION.
007800*================================
007900 FILE SECTION.
008000*
008100 COPY "fdblparm.cob".
008200 COPY "fdblhrs.cob".
008300 COPY "fdblcat.cob".
008400 COPY "fdblbsr.cob".
008500*
008600 WORKING-STORAGE SECTION.
008700*------------------------------
008800 77  PROG-NAME               PIC X(16)  VALUE "BLBSUM (1.0.00)".
008900*
009000 01  WS-STATUS-FIELDS.
009100     03  WS-PARM-STATUS      PIC XX     VALUE "00".
009200     03  WS-HRS-STATUS       PIC XX     VALUE "00".
009300     03  WS-CAT-STATUS       PIC XX     VALUE "00".
009400     03  WS-RPT-STATUS       PIC XX     VALUE "00".
009450     03  FILLER              PIC X(1).
009500*
009600 01  WS-SWITCHES.
009700     03  WS-EOF-CAT          PIC X      VALUE "N".
009800         88  END-OF-CAT               VALUE "Y".
009850     03  FILLER              PIC X(1).
009900*
010000 01  WS-RUN-PARM.
010100     03  WS-PARM-CUSTOMER-ID PIC X(36).
010200     03  WS-PARM-FROM-DATE   PIC X(10).
010300     03  WS-PARM-TO-DATE     PIC X(10).
010350     03  FILLER              PIC X(1).
010400*
010500 01  WS-CATEGORY-TABLE.
010600     03  WS-CT-ENTRY             OCCURS 500 INDEXED BY WS-CT-IX.
010700         05  WS-CT-CAT-ID        PIC X(36).
010800         05  WS-CT-CAT-NAME      PIC X(100).
010900         05  WS-CT-CAT-RATE      PIC S9(8)V9(2).
011000         05  WS-CT-RATE-X REDEFINES WS-CT-CAT-RATE
011100                                 PIC X(10).
011200         05  WS-CT-HOURS         PIC S9(7)V9(2) VALUE ZERO.
011300         05  WS-CT-AMOUNT        PIC S9(9)V9(2) VALUE ZERO.
011400 77  WS-CT-COUNT             PIC 9(5)   COMP  VALUE ZERO.
011500 77  WS-CT-MATCH-IX          PIC 9(5)   COMP  VALUE ZERO.
011600*
011700 01  WS-GRAND-TOTALS.
011800     03  WS-GRAND-HOURS      PIC S9(7)V9(2) VALUE ZERO.
011900     03  WS-GRAND-AMOUNT     PIC S9(9)V9(2) VALUE ZERO.
012000 01  WS-GRAND-TOTALS-X REDEFINES WS-GRAND-TOTALS.
012100     03  WS-GT-HOURS-X       PIC X(10).
012200     03  WS-GT-AMOUNT-X      PIC X(12).
012300*
012400 01  WS-LINE-AMOUNT-WORK     PIC S9(9)V9(2) VALUE ZERO.
012500*
012600 01  BSR-HEADING-1.
012700     03  HDG-TITLE           PIC X(20)  VALUE "BILLING SUMMARY".
012800     03  FILLER              PIC X(16)  VALUE "CUSTOMER ID    ".
012900     03  HDG-CUSTOMER-ID     PIC X(36).
013000     03  FILLER              PIC X(48).
013100 01  BSR-HEADING-2.
013200     03  FILLER              PIC X(16)  VALUE "FROM DATE      ".
013300     03  HDG-FROM-DATE       PIC X(10).
013400     03  FILLER              PIC X(6)   VALUE "TO   ".
013500     03  HDG-TO-DATE         PIC X(10).
013600     03  FILLER              PIC X(90).
013700 01  BSR-DETAIL-LINE.
013800     03  DTL-CAT-ID          PIC X(36).
013900     03  FILLER              PIC X(2)   VALUE SPACES.
014000     03  DTL-CAT-NAME        PIC X(30).
014100     03  FILLER              PIC X(2)   VALUE SPACES.
014200     03  DTL-RATE            PIC ZZZZ9.99.
014300     03  FILLER              PIC X(2)   VALUE SPACES.
014400     03  DTL-HOURS           PIC ZZZZZ9.99.
014500     03  FILLER              PIC X(2)   VALUE SPACES.
014600     03  DTL-AMOUNT          PIC ZZZZZZZ9.99.
014700     03  FILLER              PIC X(9).
014800 01  BSR-FOOTER-LINE REDEFINES BSR-DETAIL-LINE.
014900     03  FTR-LABEL           PIC X(38)  VALUE
015000                             "GRAND TOTALS".
015100     03  FTR-HOURS           PIC ZZZZZ9.99.
015200     03  FILLER              PIC X(2)   VALUE SPACES.
015300     03  FTR-AMOUNT          PIC ZZZZZZZ9.99.
015400     03  FILLER              PIC X(11).
015500*
015600 PROCEDURE DIVISION.
015700*===================================
015800*
015900 0000-MAIN.
016000     PERFORM  1000-INITIALISE       THRU 1000-EXIT.
016100     PERFORM  2000-SELECT-HOURS     THRU 2000-EXIT
016200              UNTIL WS-HRS-STATUS = "10".
016300     PERFORM  3000-PRINT-REPORT     THRU 3000-EXIT.
016400     PERFORM  9000-TERMINATE        THRU 9000-EXIT.
016500     STOP RUN.
016600*
016700 1000-INITIALISE.
016800     OPEN     INPUT RUN-PARAMETER-FILE.
016900     READ     RUN-PARAMETER-FILE
017000              AT END MOVE SPACES TO BL-RUN-PARAMETER-RECORD.
017100     MOVE     PARM-CUSTOMER-ID   TO WS-PARM-CUSTOMER-ID.
017200     MOVE     PARM-FROM-DATE     TO WS-PARM-FROM-DATE.
017300     MOVE     PARM-TO-DATE       TO WS-PARM-TO-DATE.
017400     CLOSE    RUN-PARAMETER-FILE.
017500     OPEN     INPUT CATEGORY-FILE.
017600     MOVE     ZERO TO WS-CT-COUNT.
017700     PERFORM  1100-LOAD-CATEGORY-TABLE THRU 1100-EXIT
017800              UNTIL END-OF-CAT.
017900     CLOSE    CATEGORY-FILE.
018000     OPEN     INPUT BILLABLE-HOUR-FILE.
018100     OPEN     OUTPUT BILLING-SUMMARY-REPORT.
018200     READ     BILLABLE-HOUR-FILE
018300              AT END MOVE "10" TO WS-HRS-STATUS.
018400     GO TO    1000-EXIT.
018500*
018600 1000-EXIT.
018700     EXIT.
018800*
018900 1100-LOAD-CATEGORY-TABLE.
019000     READ     CATEGORY-FILE
019100              AT END MOVE "Y" TO WS-EOF-CAT
019200              GO TO 1100-EXIT.
019300     ADD      1 TO WS-CT-COUNT.
019400     SET      WS-CT-IX TO WS-CT-COUNT.
019500     MOVE     CAT-ID          TO WS-CT-CAT-ID (WS-CT-IX).
019600     MOVE     CAT-NAME        TO WS-CT-CAT-NAME (WS-CT-IX).
019700     MOVE     CAT-HOURLY-RATE TO WS-CT-CAT-RATE (WS-CT-IX).
019800     MOVE     ZERO            TO WS-CT-HOURS (WS-CT-IX).
019900     MOVE     ZERO            TO WS-CT-AMOUNT (WS-CT-IX).
020000     GO TO    1100-EXIT.
020100*
020200 1100-EXIT.
020300     EXIT.
020400*
020500*    2000-SELECT-HOURS APPLIES THE CUSTOMER AND DATE RANGE
020600*    FILTER AND ACCUMULATES INTO THE CATEGORY TABLE, USING THE
020700*    CATEGORY'S CURRENT RATE, PER BUS. RULE 6.
020800*
021000 2000-SELECT-HOURS.
021100     IF       BH-CUSTOMER-ID = WS-PARM-CUSTOMER-ID
021200        AND   BH-DATE-LOGGED NOT < WS-PARM-FROM-DATE
021300        AND   BH-DATE-LOGGED NOT > WS-PARM-TO-DATE
021400              PERFORM 2500-FIND-CATEGORY THRU 2500-EXIT
021500              IF WS-CT-MATCH-IX NOT = ZERO
021600                 ADD BH-HOURS TO WS-CT-HOURS (WS-CT-MATCH-IX)
021700                 COMPUTE WS-LINE-AMOUNT-WORK =
021800                    BH-HOURS * WS-CT-CAT-RATE (WS-CT-MATCH-IX)
021900                 ADD WS-LINE-AMOUNT-WORK
022000                    TO WS-CT-AMOUNT (WS-CT-MATCH-IX).
022100     READ     BILLABLE-HOUR-FILE
022200              AT END MOVE "10" TO WS-HRS-STATUS.
022300     GO TO    2000-EXIT.
022400*
022500 2000-EXIT.
022600     EXIT.
022700*
022800 2500-FIND-CATEGORY.
022900     SET      WS-CT-MATCH-IX TO ZERO.
023000     IF       WS-CT-COUNT = ZERO
023100              GO TO 2500-EXIT.
023200     SET      WS-CT-IX TO 1.
023300     SEARCH   WS-CT-ENTRY
023400              AT END GO TO 2500-EXIT
023500              WHEN WS-CT-CAT-ID (WS-CT-IX) = BH-CATEGORY-ID
023600                   SET WS-CT-MATCH-IX TO WS-CT-IX.
023700     GO TO    2500-EXIT.
023800*
023900 2500-EXIT.
024000     EXIT.
024100*
024200 3000-PRINT-REPORT.
024300     MOVE     SPACES TO BSR-HEADING-1.
024400     MOVE     "BILLING SUMMARY" TO HDG-TITLE.
024500     MOVE     WS-PARM-CUSTOMER-ID TO HDG-CUSTOMER-ID.
024600     WRITE    BSR-PRINT-LINE FROM BSR-HEADING-1
024700              AFTER ADVANCING TOP-OF-FORM.
024800     MOVE     SPACES TO BSR-HEADING-2.
024900     MOVE     WS-PARM-FROM-DATE TO HDG-FROM-DATE.
025000     MOVE     WS-PARM-TO-DATE   TO HDG-TO-DATE.
025100     WRITE    BSR-PRINT-LINE FROM BSR-HEADING-2
025200              AFTER ADVANCING 1 LINE.
025300     MOVE     ZERO TO WS-GRAND-HOURS WS-GRAND-AMOUNT.
025400     SET      WS-CT-IX TO 1.
025500     PERFORM  3100-PRINT-CATEGORY-LINE THRU 3100-EXIT
025600              UNTIL WS-CT-IX > WS-CT-COUNT.
025700     MOVE     SPACES TO BSR-FOOTER-LINE.
025800     MOVE     "GRAND TOTALS" TO FTR-LABEL.
025900     MOVE     WS-GRAND-HOURS  TO FTR-HOURS.
026000     MOVE     WS-GRAND-AMOUNT TO FTR-AMOUNT.
026100     WRITE    BSR-PRINT-LINE FROM BSR-FOOTER-LINE
026200              AFTER ADVANCING 2 LINES.
026300     GO TO    3000-EXIT.
026400*
026500 3000-EXIT.
026600     EXIT.
026700*
026800 3100-PRINT-CATEGORY-LINE.
026900     IF       WS-CT-HOURS (WS-CT-IX) = ZERO
027000              GO TO 3100-NEXT.
027100     MOVE     SPACES TO BSR-DETAIL-LINE.
027200     MOVE     WS-CT-CAT-ID (WS-CT-IX)   TO DTL-CAT-ID.
027300     MOVE     WS-CT-CAT-NAME (WS-CT-IX) TO DTL-CAT-NAME.
027400     MOVE     WS-CT-CAT-RATE (WS-CT-IX) TO DTL-RATE.
027500     MOVE     WS-CT-HOURS (WS-CT-IX)    TO DTL-HOURS.
027600     MOVE     WS-CT-AMOUNT (WS-CT-IX)   TO DTL-AMOUNT.
027700     WRITE    BSR-PRINT-LINE FROM BSR-DETAIL-LINE
027800              AFTER ADVANCING 1 LINE.
027900     ADD      WS-CT-HOURS (WS-CT-IX)  TO WS-GRAND-HOURS.
028000     ADD      WS-CT-AMOUNT (WS-CT-IX) TO WS-GRAND-AMOUNT.
028100 3100-NEXT.
028200     SET      WS-CT-IX UP BY 1.
028300     GO TO    3100-EXIT.
028400*
028500 3100-EXIT.
028600     EXIT.
028700*
028800 9000-TERMINATE.
028900     CLOSE    BILLABLE-HOUR-FILE.
029000     CLOSE    BILLING-SUMMARY-REPORT.
029100     DISPLAY  "BLBSUM CATEGORIES PRINTED = " WS-CT-COUNT.
029200     GO TO    9000-EXIT.
029300*
029400 9000-EXIT.
029500     EXIT.
029600*******  ************
