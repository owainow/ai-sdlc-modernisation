000100*****************************************************************
000200*                                                               *
000300*                 BILLABLE HOUR CAPTURE                         *
000400*         ADDS AND CHANGES LOGGED-HOURS TRANSACTIONS            *
000500*         AGAINST THE BILLABLE-HOUR MASTER FILE                 *
000600*                                                               *
000700*****************************************************************
000800 IDENTIFICATION DIVISION.
000900*================================
001000 PROGRAM-ID.    BLHRCAP.
001100 AUTHOR.        V B COEN.
001200 INSTALLATION.  APPLEWOOD COMPUTERS - BILLING DIVISION.
001300 DATE-WRITTEN.  21/03/86.
001400 DATE-COMPILED.
001500 SECURITY.      COPYRIGHT (C) 1986-2026 AND LATER, VINCENT BRYAN
001600*                COEN. DISTRIBUTED UNDER THE GNU GENERAL PUBLIC
001700*                LICENSE. SEE THE FILE COPYING FOR DETAILS.
001800*
001900*    REMARKS.   CAPTURES ONE LOGGED-HOURS TRANSACTION (ADD OR
002000*               CHANGE) PER BH-ID. LOOKS UP THE BILLING CATEGORY
002100*               TO STAMP THE CURRENT RATE ONTO BH-RATE-SNAPSHOT,
002200*               CHECKS THE USER'S DAILY HOURS CAP ACROSS THE
002300*               WHOLE MASTER (NOT JUST TODAY'S TRANSACTIONS),
002400*               AND REWRITES THE MASTER AT END OF RUN.
002500*
002600*    CALLED MODULES.   BLCHKVAL (HOURS RANGE CHECK).
002700*    FILES USED.
002800*                      BLHRS.     BILLABLE HOUR MASTER (IN, OUT).
002900*                      BLHRSTX.   HOUR CAPTURE TRANSACTIONS.
003000*                      BLCAT.     CATEGORY MASTER (RATE LOOKUP).
003100*                      BLREJRP.   REJECTED TRANSACTION LISTING.
003200*
003300*    ERROR MESSAGES USED.
003400*                      BL011 - BL016.
003500*
003600* CHANGES:
003700* 21/03/86 VBC -        CREATED FOR THE ORIGINAL BILLING LEDGER.
003800* 02/11/93 VBC -    .02 Y2K REVIEW - BH-DATE-LOGGED WAS 6 DIGIT
003900*                       DDMMYY, WIDENED TO A 10 CHAR CCYY-MM-DD
004000*                       FIELD SO 2000 SORTS CORRECTLY.
004100* 11/06/99 VBC -    .03 YEAR 2000 SIGN-OFF - CONFIRMED THE 93
004200*                       WIDENING WORKS, TESTED OVER THE ROLLOVER
004300*                       WITH DUMMY DATA.
004400* 09/02/09 VBC -        MIGRATION TO OPEN COBOL/GNUCOBOL.
004500* 16/04/24 VBC          COPYRIGHT NOTICE UPDATE SUPERSEDING ALL
004600*                       PREVIOUS NOTICES.
004700* 15/12/25 VBC - REQ-118 REWRITTEN FOR THE NEW TIME-BILLING
004800*                       MODULE - RATE SNAPSHOT AND DAILY CAP
004900*                       LOGIC ADDED.
005000* 28/12/25 VBC -    .01 FIX - CAP TOTAL WAS INCLUDING THE
005100*                       RECORD'S OWN OLD HOURS ON A CHANGE,
005200*                       DOUBLE COUNTING AGAINST ITSELF. NOW
005300*                       SUBTRACTS THE OLD HOURS FIRST.
005400*
005500*************************************************************************
005600* COPYRIGHT NOTICE.
005700* ****************
005800*
005900* THIS NOTICE SUPERSEDES ALL PRIOR COPYRIGHT NOTICES AND WAS
006000* UPDATED 2024-04-16.
006100*
006200* THIS PROGRAM IS PART OF THE APPLEWOOD COMPUTERS ACCOUNTING
006300* SYSTEM AND IS COPYRIGHT (C) VINCENT B COEN, 1976-2026 AND
006400* LATER. IT IS FREE SOFTWARE; YOU MAY REDISTRIBUTE AND/OR MODIFY
006500* IT UNDER THE TERMS OF THE GNU GENERAL PUBLIC LICENSE AS
006600* PUBLISHED BY THE FREE SOFTWARE FOUNDATION, VERSION 3 OR LATER,
006700* FOR PERSONAL USE INCLUDING USE WITHIN A BUSINESS, BUT EXCLUDING
006800* REPACKAGING OR RESALE.
006900*
007000*************************************************************************
007100*
007200 ENVIRONMENT DIVISION.
007300*================================
007400 CONFIGURATION SECTION.
007500 SPECIAL-NAMES.
007600     C01 IS TOP-OF-FORM.
007700 INPUT-OUTPUT SECTION.
007800*------------------------------
007900 FILE-CONTROL.
008000 COPY "selblhrs.cob".
008100 COPY "selblhtx.cob".
008200 COPY "selblcat.cob".
008300 COPY "selblrej.cob".
008400*
008500 DATA DIVISION.
008600*================================
008700 FILE SECTION.
008800*
008900 COPY "fdblhrs.cob".
009000 COPY "fdblhtx.cob".
009100 COPY "fdblcat.cob".
009200 COPY "fdblrej.cob".
009300*
009400 WORKING-STORAGE SECTION.
009500*------------------------------
009600 77  PROG-NAME               PIC X(17)  VALUE "BLHRCAP (1.0.00)".
009700*
009800 01  WS-STATUS-FIELDS.
009900     03  WS-HRS-STATUS       PIC XX     VALUE "00".
010000     03  WS-HTX-STATUS       PIC XX     VALUE "00".
010100     03  WS-CAT-STATUS       PIC XX     VALUE "00".
010200     03  WS-RPT-STATUS       PIC XX     VALUE "00".
010250     03  FILLER              PIC X(1).
010300*
010400 01  WS-SWITCHES.
010500     03  WS-EOF-HTX          PIC X      VALUE "N".
010600         88  END-OF-HTX               VALUE "Y".
010700     03  WS-EOF-CAT          PIC X      VALUE "N".
010800         88  END-OF-CAT               VALUE "Y".
010900     03  WS-BH-FOUND         PIC X      VALUE "N".
011000         88  BH-WAS-FOUND             VALUE "Y".
011100     03  WS-CAT-LOOKUP-OK    PIC X      VALUE "N".
011200         88  CAT-LOOKUP-OK            VALUE "Y".
011250     03  FILLER              PIC X(1).
011300*
011400 01  WS-HOUR-TABLE.
011500     03  WS-HR-ENTRY             OCCURS 5000 INDEXED BY WS-HR-IX.
011600         05  WS-HR-ID            PIC X(36).
011700         05  WS-HR-CUSTOMER-ID   PIC X(36).
011800         05  WS-HR-USER-ID       PIC X(36).
011900         05  WS-HR-CATEGORY-ID   PIC X(36).
012000         05  WS-HR-HOURS         PIC S9(3)V9(2).
012100         05  WS-HR-RATE          PIC S9(8)V9(2).
012200         05  WS-HR-DATE-LOGGED   PIC X(10).
012300         05  WS-HR-NOTE          PIC X(500).
012400         05  WS-HR-DELETED       PIC X       VALUE "N".
012500             88  WS-HR-IS-DELETED        VALUE "Y".
012550         05  FILLER              PIC X(3).
012600 77  WS-HR-COUNT             PIC 9(5)   COMP  VALUE ZERO.
012700 77  WS-HR-MATCH-IX          PIC 9(5)   COMP  VALUE ZERO.
012800*
012900 01  WS-CATEGORY-RATE-TABLE.
013000     03  WS-CRT-ENTRY            OCCURS 500 INDEXED BY WS-CRT-IX.
013100         05  WS-CRT-CAT-ID       PIC X(36).
013200         05  WS-CRT-CAT-RATE     PIC S9(8)V9(2).
013300         05  WS-CRT-RATE-X REDEFINES WS-CRT-CAT-RATE
013400                                 PIC X(10).
013500 77  WS-CRT-COUNT            PIC 9(5)   COMP  VALUE ZERO.
013600*
013700 01  WS-CAP-WORK.
013800     03  WS-CAP-EXISTING-HOURS   PIC S9(5)V9(2) VALUE ZERO.
013900     03  WS-CAP-OLD-HOURS        PIC S9(5)V9(2) VALUE ZERO.
014000     03  WS-CAP-NEW-TOTAL        PIC S9(5)V9(2) VALUE ZERO.
014050     03  FILLER                  PIC X(1).
014100*
014200 01  WS-TODAY-WORK.
014300     03  WS-TODAY-YYYYMMDD   PIC 9(8).
014400 01  WS-TODAY-PARTS REDEFINES WS-TODAY-WORK.
014500     03  WS-TODAY-CC         PIC 99.
014600     03  WS-TODAY-YY         PIC 99.
014700     03  WS-TODAY-MM         PIC 99.
014800     03  WS-TODAY-DD         PIC 99.
014900 01  WS-TODAY-DASHED.
015000     03  WS-TD-CCYY          PIC 9(4).
015100     03  FILLER              PIC X       VALUE "-".
015200     03  WS-TD-MM            PIC 99.
015300     03  FILLER              PIC X       VALUE "-".
015400     03  WS-TD-DD            PIC 99.
015500*
015600 01  WS-COUNTERS.
015700     03  WS-ADD-COUNT        PIC 9(5)   COMP  VALUE ZERO.
015800     03  WS-CHANGE-COUNT     PIC 9(5)   COMP  VALUE ZERO.
015900     03  WS-REJECT-COUNT     PIC 9(5)   COMP  VALUE ZERO.
015950     03  FILLER              PIC X(1).
016000*
016100 01  ERROR-MESSAGES.
016200     03  BL011   PIC X(45) VALUE "BL011 HOURS OUT OF RANGE - REJECTED        ".
016300     03  BL012   PIC X(45) VALUE "BL012 WORK DATE IS IN THE FUTURE - REJECTED".
016400     03  BL013   PIC X(45) VALUE "BL013 CATEGORY NOT ON FILE - REJECTED      ".
016500     03  BL014   PIC X(45) VALUE "BL014 DAILY HOURS CAP EXCEEDED - REJECTED  ".
016600     03  BL015   PIC X(45) VALUE "BL015 HOUR NOT ON FILE - CHANGE REJECTED   ".
016700     03  BL016   PIC X(45) VALUE "BL016 HOUR MASTER TABLE FULL - REJECTED    ".
016750     03  FILLER              PIC X(1).
016800*
016900 01  REJ-DETAIL-LINE.
017000     03  REJ-BH-ID           PIC X(36).
017100     03  FILLER              PIC X(2)   VALUE SPACES.
017200     03  REJ-REASON          PIC X(60).
017300     03  FILLER              PIC X(34).
017400 01  REJ-HEADER-LINE REDEFINES REJ-DETAIL-LINE.
017500     03  REJ-HDR-TEXT        PIC X(132).
017600*
017700 LINKAGE SECTION.
017800*------------------------------
017900 COPY "wsblcall.cob".
018000*
018100 PROCEDURE DIVISION.
018200*===================================
018300*
018400 0000-MAIN.
018500     PERFORM 1000-INITIALISE       THRU 1000-EXIT.
018600     PERFORM 2000-PROCESS-TRANS    THRU 2000-EXIT
018700              UNTIL END-OF-HTX.
018800     PERFORM 3000-REWRITE-MASTER   THRU 3000-EXIT.
018900     PERFORM 9000-TERMINATE        THRU 9000-EXIT.
019000     STOP RUN.
019100*
019200 1000-INITIALISE.
019300     ACCEPT   WS-TODAY-YYYYMMDD FROM DATE YYYYMMDD.
019500     MOVE     WS-TODAY-CC         TO WS-TD-CCYY (1:2).
019600     MOVE     WS-TODAY-YY         TO WS-TD-CCYY (3:2).
019700     MOVE     WS-TODAY-MM         TO WS-TD-MM.
019800     MOVE     WS-TODAY-DD         TO WS-TD-DD.
019900     OPEN     INPUT BILLABLE-HOUR-FILE.
020000     OPEN     INPUT HOUR-TRANS-FILE.
020100     OPEN     INPUT CATEGORY-FILE.
020200     OPEN     OUTPUT REJECT-REPORT.
020210     MOVE     SPACES TO REJ-HEADER-LINE.
020220     STRING   "BLHRCAP REJECT LISTING - RUN DATE " DELIMITED BY SIZE
020230              WS-TODAY-DASHED                      DELIMITED BY SIZE
020240              INTO REJ-HDR-TEXT.
020250     WRITE    REJ-PRINT-LINE FROM REJ-HEADER-LINE.
020300     MOVE     ZERO   TO WS-HR-COUNT.
020400     PERFORM  1100-LOAD-HOUR-TABLE THRU 1100-EXIT
020500              UNTIL WS-HRS-STATUS = "10".
020600     MOVE     ZERO   TO WS-CRT-COUNT.
020700     PERFORM  1200-LOAD-CATEGORY-RATES THRU 1200-EXIT
020800              UNTIL END-OF-CAT.
020900     CLOSE    BILLABLE-HOUR-FILE.
021000     CLOSE    CATEGORY-FILE.
021100     READ     HOUR-TRANS-FILE
021200              AT END MOVE "Y" TO WS-EOF-HTX.
021300     GO TO    1000-EXIT.
021400*
021500 1000-EXIT.
021600     EXIT.
021700*
021800 1100-LOAD-HOUR-TABLE.
021900     READ     BILLABLE-HOUR-FILE
022000              AT END MOVE "10" TO WS-HRS-STATUS
022100              GO TO 1100-EXIT.
022200     ADD      1 TO WS-HR-COUNT.
022300     SET      WS-HR-IX TO WS-HR-COUNT.
022400     MOVE     BH-ID               TO WS-HR-ID (WS-HR-IX).
022500     MOVE     BH-CUSTOMER-ID      TO WS-HR-CUSTOMER-ID (WS-HR-IX).
022600     MOVE     BH-USER-ID          TO WS-HR-USER-ID (WS-HR-IX).
022700     MOVE     BH-CATEGORY-ID      TO WS-HR-CATEGORY-ID (WS-HR-IX).
022800     MOVE     BH-HOURS            TO WS-HR-HOURS (WS-HR-IX).
022900     MOVE     BH-RATE-SNAPSHOT    TO WS-HR-RATE (WS-HR-IX).
023000     MOVE     BH-DATE-LOGGED      TO WS-HR-DATE-LOGGED (WS-HR-IX).
023100     MOVE     BH-NOTE             TO WS-HR-NOTE (WS-HR-IX).
023200     MOVE     "N"                 TO WS-HR-DELETED (WS-HR-IX).
023300     GO TO    1100-EXIT.
023400*
023500 1100-EXIT.
023600     EXIT.
023700*
023800 1200-LOAD-CATEGORY-RATES.
023900     READ     CATEGORY-FILE
024000              AT END MOVE "Y" TO WS-EOF-CAT
024100              GO TO 1200-EXIT.
024200     ADD      1 TO WS-CRT-COUNT.
024300     SET      WS-CRT-IX TO WS-CRT-COUNT.
024400     MOVE     CAT-ID          TO WS-CRT-CAT-ID (WS-CRT-IX).
024500     MOVE     CAT-HOURLY-RATE TO WS-CRT-CAT-RATE (WS-CRT-IX).
024600     GO TO    1200-EXIT.
024700*
024800 1200-EXIT.
024900     EXIT.
025000*
025100 2000-PROCESS-TRANS.
025200     MOVE     "N" TO WS-BH-FOUND.
025300     MOVE     ZERO TO WS-CAP-OLD-HOURS.
025400     PERFORM  2500-FIND-HOUR THRU 2500-EXIT.
025500     PERFORM  4200-LOOKUP-CATEGORY-RATE THRU 4200-EXIT.
025600     IF       NOT CAT-LOOKUP-OK
025700              MOVE BL013 TO REJ-REASON
025800              PERFORM 5000-WRITE-REJECT THRU 5000-EXIT
025900              GO TO 2000-NEXT.
026000     PERFORM  4100-VALIDATE-HOURS THRU 4100-EXIT.
026100     IF       NOT BL-CHECK-OK
026200              MOVE BL011 TO REJ-REASON
026300              PERFORM 5000-WRITE-REJECT THRU 5000-EXIT
026400              GO TO 2000-NEXT.
026500     IF       HTX-DATE-LOGGED > WS-TODAY-DASHED
026600              MOVE BL012 TO REJ-REASON
026700              PERFORM 5000-WRITE-REJECT THRU 5000-EXIT
026800              GO TO 2000-NEXT.
026900     IF       HTX-ACTION-CHANGE
027000        AND   NOT BH-WAS-FOUND
027100              MOVE BL015 TO REJ-REASON
027200              PERFORM 5000-WRITE-REJECT THRU 5000-EXIT
027300              GO TO 2000-NEXT.
027400     PERFORM  4300-DAILY-CAP-CHECK THRU 4300-EXIT.
027500     IF       WS-CAP-NEW-TOTAL > 24.00
027600              MOVE BL014 TO REJ-REASON
027700              PERFORM 5000-WRITE-REJECT THRU 5000-EXIT
027800              GO TO 2000-NEXT.
027900     IF       HTX-ACTION-ADD
028000              PERFORM 2600-DO-ADD    THRU 2600-EXIT
028100     ELSE
028200              PERFORM 2700-DO-CHANGE THRU 2700-EXIT.
028300 2000-NEXT.
028400     READ     HOUR-TRANS-FILE
028500              AT END MOVE "Y" TO WS-EOF-HTX.
028600     GO TO    2000-EXIT.
028700*
028800 2000-EXIT.
028900     EXIT.
029000*
029100 2500-FIND-HOUR.
029200     SET      WS-HR-MATCH-IX TO ZERO.
029300     IF       WS-HR-COUNT = ZERO
029400              GO TO 2500-EXIT.
029500     SET      WS-HR-IX TO 1.
029600     SEARCH   WS-HR-ENTRY
029700              AT END GO TO 2500-EXIT
029800              WHEN WS-HR-ID (WS-HR-IX) = HTX-BH-ID
029900                   AND WS-HR-DELETED (WS-HR-IX) = "N"
030000                   MOVE "Y" TO WS-BH-FOUND
030100                   SET WS-HR-MATCH-IX TO WS-HR-IX
030200                   MOVE WS-HR-HOURS (WS-HR-IX) TO WS-CAP-OLD-HOURS.
030300     GO TO    2500-EXIT.
030400*
030500 2500-EXIT.
030600     EXIT.
030700*
030800*    4100-VALIDATE-HOURS IMPLEMENTS BUS. RULE 2 - HOURS MUST BE
030900*    GREATER THAN ZERO AND NOT OVER 24.00.
031000*
031100 4100-VALIDATE-HOURS.
031200     MOVE     HTX-HOURS  TO BL-CHECK-VALUE.
031300     MOVE     .01        TO BL-CHECK-LOW.
031400     MOVE     24.00      TO BL-CHECK-HIGH.
031500     CALL     "BLCHKVAL" USING BL-CALLING-DATA.
031600     GO TO    4100-EXIT.
031700*
031800 4100-EXIT.
031900     EXIT.
032000*
032100*    4200-LOOKUP-CATEGORY-RATE IMPLEMENTS BUS. RULE 5 - LOOK UP
032200*    THE CATEGORY'S CURRENT RATE AND STAMP IT ONTO THE HOUR AS
032300*    THE RATE SNAPSHOT.
032400*
032500 4200-LOOKUP-CATEGORY-RATE.
032600     MOVE     "N" TO WS-CAT-LOOKUP-OK.
032700     IF       WS-CRT-COUNT = ZERO
032800              GO TO 4200-EXIT.
032900     SET      WS-CRT-IX TO 1.
033000     SEARCH   WS-CRT-ENTRY
033100              AT END GO TO 4200-EXIT
033200              WHEN WS-CRT-CAT-ID (WS-CRT-IX) = HTX-CATEGORY-ID
033300                   MOVE "Y" TO WS-CAT-LOOKUP-OK.
033400     GO TO    4200-EXIT.
033500*
033600 4200-EXIT.
033700     EXIT.
033800*
033900*    4300-DAILY-CAP-CHECK IMPLEMENTS BUS. RULE 4 - SUM THE
034000*    USER'S HOURS FOR THIS DATE ACROSS THE WHOLE MASTER,
034100*    EXCLUDING THE RECORD'S OWN OLD HOURS IF THIS IS A CHANGE,
034200*    THEN ADD THE NEW HOURS AND TEST AGAINST 24.00.
034300*
034400 4300-DAILY-CAP-CHECK.
034500     MOVE     ZERO TO WS-CAP-EXISTING-HOURS.
034600     IF       WS-HR-COUNT = ZERO
034700              GO TO 4300-SUM-DONE.
034800     SET      WS-HR-IX TO 1.
034900     PERFORM  4310-SUM-LOOP THRU 4310-EXIT
035000              UNTIL WS-HR-IX > WS-HR-COUNT.
035100 4300-SUM-DONE.
035200     COMPUTE  WS-CAP-NEW-TOTAL =
035300              WS-CAP-EXISTING-HOURS - WS-CAP-OLD-HOURS + HTX-HOURS.
035400     GO TO    4300-EXIT.
035500*
035600 4300-EXIT.
035700     EXIT.
035800*
035900 4310-SUM-LOOP.
036000     IF       WS-HR-DELETED (WS-HR-IX) = "N"
036100        AND   WS-HR-USER-ID (WS-HR-IX) = HTX-USER-ID
036200        AND   WS-HR-DATE-LOGGED (WS-HR-IX) = HTX-DATE-LOGGED
036300              ADD WS-HR-HOURS (WS-HR-IX) TO WS-CAP-EXISTING-HOURS.
036400     SET      WS-HR-IX UP BY 1.
036500     GO TO    4310-EXIT.
036600*
036700 4310-EXIT.
036800     EXIT.
036900*
037000 2600-DO-ADD.
037100     IF       WS-HR-COUNT NOT < 5000
037200              MOVE BL016 TO REJ-REASON
037300              PERFORM 5000-WRITE-REJECT THRU 5000-EXIT
037400              GO TO 2600-EXIT.
037500     ADD      1 TO WS-HR-COUNT.
037600     SET      WS-HR-IX TO WS-HR-COUNT.
037700     MOVE     HTX-BH-ID          TO WS-HR-ID (WS-HR-IX).
037800     MOVE     HTX-CUSTOMER-ID    TO WS-HR-CUSTOMER-ID (WS-HR-IX).
037900     MOVE     HTX-USER-ID        TO WS-HR-USER-ID (WS-HR-IX).
038000     MOVE     HTX-CATEGORY-ID    TO WS-HR-CATEGORY-ID (WS-HR-IX).
038100     MOVE     HTX-HOURS          TO WS-HR-HOURS (WS-HR-IX).
038200     MOVE     WS-CRT-CAT-RATE (WS-CRT-IX) TO WS-HR-RATE (WS-HR-IX).
038300     MOVE     HTX-DATE-LOGGED    TO WS-HR-DATE-LOGGED (WS-HR-IX).
038400     MOVE     HTX-NOTE           TO WS-HR-NOTE (WS-HR-IX).
038500     MOVE     "N"                TO WS-HR-DELETED (WS-HR-IX).
038600     ADD      1 TO WS-ADD-COUNT.
038700     GO TO    2600-EXIT.
038800*
038900 2600-EXIT.
039000     EXIT.
039100*
039200 2700-DO-CHANGE.
039300     MOVE     HTX-CUSTOMER-ID TO WS-HR-CUSTOMER-ID (WS-HR-MATCH-IX).
039400     MOVE     HTX-USER-ID     TO WS-HR-USER-ID (WS-HR-MATCH-IX).
039500     MOVE     HTX-CATEGORY-ID TO WS-HR-CATEGORY-ID (WS-HR-MATCH-IX).
039600     MOVE     HTX-HOURS       TO WS-HR-HOURS (WS-HR-MATCH-IX).
039700     MOVE     WS-CRT-CAT-RATE (WS-CRT-IX)
039800                             TO WS-HR-RATE (WS-HR-MATCH-IX).
039900     MOVE     HTX-DATE-LOGGED TO WS-HR-DATE-LOGGED (WS-HR-MATCH-IX).
040000     MOVE     HTX-NOTE        TO WS-HR-NOTE (WS-HR-MATCH-IX).
040100     ADD      1 TO WS-CHANGE-COUNT.
040200     GO TO    2700-EXIT.
040300*
040400 2700-EXIT.
040500     EXIT.
040600*
040700 3000-REWRITE-MASTER.
040800     OPEN     OUTPUT BILLABLE-HOUR-FILE.
040900     SET      WS-HR-IX TO 1.
041000     PERFORM  3100-WRITE-HOUR-ENTRY THRU 3100-EXIT
041100              UNTIL WS-HR-IX > WS-HR-COUNT.
041200     CLOSE    BILLABLE-HOUR-FILE.
041300     GO TO    3000-EXIT.
041400*
041500 3000-EXIT.
041600     EXIT.
041700*
041800 3100-WRITE-HOUR-ENTRY.
041900     IF       WS-HR-IS-DELETED (WS-HR-IX)
042000              GO TO 3100-NEXT.
042100     MOVE     WS-HR-ID (WS-HR-IX)             TO BH-ID.
042200     MOVE     WS-HR-CUSTOMER-ID (WS-HR-IX)     TO BH-CUSTOMER-ID.
042300     MOVE     WS-HR-USER-ID (WS-HR-IX)         TO BH-USER-ID.
042400     MOVE     WS-HR-CATEGORY-ID (WS-HR-IX)     TO BH-CATEGORY-ID.
042500     MOVE     WS-HR-HOURS (WS-HR-IX)           TO BH-HOURS.
042600     MOVE     WS-HR-RATE (WS-HR-IX)            TO BH-RATE-SNAPSHOT.
042700     MOVE     WS-HR-DATE-LOGGED (WS-HR-IX)     TO BH-DATE-LOGGED.
042800     MOVE     WS-HR-NOTE (WS-HR-IX)            TO BH-NOTE.
042900     WRITE    BL-HOUR-RECORD.
043000 3100-NEXT.
043100     SET      WS-HR-IX UP BY 1.
043200     GO TO    3100-EXIT.
043300*
043400 3100-EXIT.
043500     EXIT.
043600*
043700 5000-WRITE-REJECT.
043800     ADD      1 TO WS-REJECT-COUNT.
043900     MOVE     SPACES    TO REJ-DETAIL-LINE.
044000     MOVE     HTX-BH-ID TO REJ-BH-ID.
044100     WRITE    REJ-PRINT-LINE FROM REJ-DETAIL-LINE.
044200     GO TO    5000-EXIT.
044300*
044400 5000-EXIT.
044500     EXIT.
044600*
044700 9000-TERMINATE.
044800     CLOSE    HOUR-TRANS-FILE.
044900     CLOSE    REJECT-REPORT.
045000     DISPLAY  "BLHRCAP ADDS    = " WS-ADD-COUNT.
045100     DISPLAY  "BLHRCAP CHANGES = " WS-CHANGE-COUNT.
045200     DISPLAY  "BLHRCAP REJECTS = " WS-REJECT-COUNT.
045300     GO TO    9000-EXIT.
045400*
045500 9000-EXIT.
045600     EXIT.
045700*******  ************
