000100*****************************************************************
000200*                                                               *
000300*                     CUSTOMER BILL PRINT                       *
000400*        ONE CUSTOMER'S BILLABLE HOURS, MOST RECENT FIRST        *
000500*                                                               *
000600*****************************************************************
000700 IDENTIFICATION DIVISION.
000800*================================
000900 PROGRAM-ID.    BLBILL.
001000 AUTHOR.        V B COEN.
001100 INSTALLATION.  APPLEWOOD COMPUTERS - BILLING DIVISION.
001200 DATE-WRITTEN.  18/04/86.
001300 DATE-COMPILED.
001400 SECURITY.      COPYRIGHT (C) 1986-2026 AND LATER, VINCENT BRYAN
001500*                COEN. DISTRIBUTED UNDER THE GNU GENERAL PUBLIC
001600*                LICENSE. SEE THE FILE COPYING FOR DETAILS.
001700*
001800*    REMARKS.   PRINTS ONE CUSTOMER'S BILL - EVERY BILLABLE
001900*               HOUR RECORD FOR THE CUSTOMER NAMED ON THE
002000*               RUN-PARAMETER CARD, MOST RECENT DATE LOGGED
002100*               FIRST. THE RATE AND LINE TOTAL USE THE RATE
002200*               SNAPSHOT HELD ON THE HOUR RECORD, NOT THE
002300*               CATEGORY'S CURRENT RATE (BUS. RULE 5), SO A
002400*               BILL NEVER CHANGES AFTER THE FACT WHEN RATES
002500*               ARE REVISED. UNKNOWN USER OR CATEGORY KEYS
002600*               PRINT AS "UNKNOWN" (BUS. RULE 10).
002700*
002800*    CALLED MODULES.   NONE.
002900*    FILES USED.
003000*                      BLPARM.    ONE RUN-PARAMETER CARD.
003100*                      BLCUST.    CUSTOMER MASTER (IN).
003200*                      BLUSER.    USER MASTER (IN).
003300*                      BLCAT.     CATEGORY MASTER (IN).
003400*                      BLHRS.     BILLABLE HOUR MASTER (IN).
003500*                      BLBILLRP.  CUSTOMER BILL REPORT (OUT).
003600*
003700* CHANGES:
003800* 18/04/86 VBC -        CREATED FOR THE ORIGINAL ACCOUNT
003900*                       STATEMENT PRINT RUN, ADAPTED FROM THE
004000*                       SALES LEDGER PRINT PROGRAM.
004100* 02/11/93 VBC -    .02 Y2K REVIEW - DATE LOGGED FIELD WIDENED
004200*                       TO CCYY-MM-DD SO THE DESCENDING SORT
004300*                       STAYS CORRECT PAST 1999.
004400* 11/06/99 VBC -    .03 YEAR 2000 SIGN-OFF - TESTED THE SORT
004500*                       OVER THE ROLLOVER WITH DUMMY DATA.
004600* 09/02/09 VBC -        MIGRATION TO OPEN COBOL/GNUCOBOL.
004700* 16/04/24 VBC          COPYRIGHT NOTICE UPDATE SUPERSEDING ALL
004800*                       PREVIOUS NOTICES.
004900* 20/12/25 VBC - REQ-118 REWRITTEN FOR THE NEW TIME-BILLING
005000*                       MODULE. STATEMENT LINES REPLACED BY
005100*                       LOGGED-HOUR LINES, ONE PER ENTRY.
005200*
005300*************************************************************************
005400* COPYRIGHT NOTICE.
005500* ****************
005600*
005700* THIS NOTICE SUPERSEDES ALL PRIOR COPYRIGHT NOTICES AND WAS
005800* UPDATED 2024-04-16.
005900*
006000* THIS PROGRAM IS PART OF THE APPLEWOOD COMPUTERS ACCOUNTING
006100* SYSTEM AND IS COPYRIGHT (C) VINCENT B COEN, 1976-2026 AND
006200* LATER. IT IS FREE SOFTWARE; YOU MAY REDISTRIBUTE AND/OR MODIFY
006300* IT UNDER THE TERMS OF THE GNU GENERAL PUBLIC LICENSE AS
006400* PUBLISHED BY THE FREE SOFTWARE FOUNDATION, VERSION 3 OR LATER,
006500* FOR PERSONAL USE INCLUDING USE WITHIN A BUSINESS, BUT EXCLUDING
006600* REPACKAGING OR RESALE.
006700*
006800*************************************************************************
006900*
007000 ENVIRONMENT DIVISION.
007100*================================
007200 CONFIGURATION SECTION.
007300 SPECIAL-NAMES.
007400     C01 IS TOP-OF-FORM.
007500 INPUT-OUTPUT SECTION.
007600*------------------------------
007700 FILE-CONTROL.
007800 COPY "selblparm.cob".
007900 COPY "selblcust.cob".
008000 COPY "selbluser.cob".
008100 COPY "selblcat.cob".
008200 COPY "selblhrs.cob".
008300 COPY "selblbil.cob".
008400*
008500 DATA DIVISION.
008600*================================
008700 FILE SECTION.
008800*
008900 COPY "fdblparm.cob".
009000 COPY "fdblcust.cob".
009100 COPY "fdbluser.cob".
009200 COPY "fdblcat.cob".
009300 COPY "fdblhrs.cob".
009400 COPY "fdblbil.cob".
009500*
009600 WORKING-STORAGE SECTION.
009700*------------------------------
009800 77  PROG-NAME               PIC X(16)  VALUE "BLBILL (1.0.00)".
009900*
010000 01  WS-STATUS-FIELDS.
010100     03  WS-PARM-STATUS      PIC XX     VALUE "00".
010200     03  WS-CUST-STATUS      PIC XX     VALUE "00".
010300     03  WS-USER-STATUS      PIC XX     VALUE "00".
010400     03  WS-CAT-STATUS       PIC XX     VALUE "00".
010500     03  WS-HRS-STATUS       PIC XX     VALUE "00".
010600     03  WS-RPT-STATUS       PIC XX     VALUE "00".
010650     03  FILLER              PIC X(1).
010700*
010800 01  WS-SWITCHES.
010900     03  WS-EOF-CUST         PIC X      VALUE "N".
011000         88  END-OF-CUST              VALUE "Y".
011100     03  WS-EOF-USER         PIC X      VALUE "N".
011200         88  END-OF-USER              VALUE "Y".
011300     03  WS-EOF-CAT          PIC X      VALUE "N".
011400         88  END-OF-CAT               VALUE "Y".
011500     03  WS-CUST-FOUND       PIC X      VALUE "N".
011600         88  CUST-WAS-FOUND           VALUE "Y".
011700     03  WS-SWAP-MADE        PIC X      VALUE "N".
011800         88  A-SWAP-WAS-MADE          VALUE "Y".
011850     03  FILLER              PIC X(1).
011900*
012000 01  WS-PARM-WORK.
012100     03  WS-PARM-CUSTOMER-ID PIC X(36).
012150     03  FILLER              PIC X(1).
012200*
012300 01  WS-CUSTOMER-WORK.
012400     03  WS-CUST-ID          PIC X(36).
012500     03  WS-CUST-NAME        PIC X(200).
012550     03  FILLER              PIC X(1).
012600*
012700 01  WS-USER-TABLE.
012800     03  WS-UT-ENTRY             OCCURS 2000 INDEXED BY WS-UT-IX.
012900         05  WS-UT-USER-ID       PIC X(36).
013000         05  WS-UT-USER-NAME     PIC X(200).
013050         05  FILLER              PIC X(4).
013100 77  WS-UT-COUNT             PIC 9(5)   COMP  VALUE ZERO.
013200 77  WS-UT-MATCH-IX          PIC 9(5)   COMP  VALUE ZERO.
013300*
013400 01  WS-CATEGORY-TABLE.
013500     03  WS-CT-ENTRY             OCCURS 500 INDEXED BY WS-CT-IX.
013600         05  WS-CT-CAT-ID        PIC X(36).
013700         05  WS-CT-CAT-NAME      PIC X(100).
013750         05  FILLER              PIC X(4).
013800 77  WS-CT-COUNT             PIC 9(5)   COMP  VALUE ZERO.
013900 77  WS-CT-MATCH-IX          PIC 9(5)   COMP  VALUE ZERO.
014000*
014100 01  WS-BILL-TABLE.
014200     03  WS-BL-ENTRY             OCCURS 5000 INDEXED BY WS-BL-IX.
014300         05  WS-BL-BH-ID         PIC X(36).
014400         05  WS-BL-USER-ID       PIC X(36).
014500         05  WS-BL-CATEGORY-ID   PIC X(36).
014600         05  WS-BL-HOURS         PIC S9(3)V9(2).
014700         05  WS-BL-RATE          PIC S9(8)V9(2).
014800         05  WS-BL-DATE-LOGGED   PIC X(10).
014900         05  WS-BL-NOTE          PIC X(500).
014950         05  FILLER              PIC X(4).
015000 77  WS-BL-COUNT             PIC 9(5)   COMP  VALUE ZERO.
015100 01  WS-BILL-HOLD-AREA.
015200     03  WS-BL-HOLD          PIC X(700).
015300 01  WS-BL-HOLD-ENTRY REDEFINES WS-BILL-HOLD-AREA.
015400     05  WS-BLH-BH-ID         PIC X(36).
015500     05  WS-BLH-USER-ID       PIC X(36).
015600     05  WS-BLH-CATEGORY-ID   PIC X(36).
015700     05  WS-BLH-HOURS         PIC S9(3)V9(2).
015800     05  WS-BLH-RATE          PIC S9(8)V9(2).
015900     05  WS-BLH-DATE-LOGGED   PIC X(10).
016000     05  WS-BLH-NOTE          PIC X(500).
016100 77  WS-SORT-OUTER           PIC 9(5)   COMP  VALUE ZERO.
016200 77  WS-SORT-INNER           PIC 9(5)   COMP  VALUE ZERO.
016300*
016400 01  WS-LINE-TOTAL-WORK      PIC S9(9)V9(2) VALUE ZERO.
016500 01  WS-USER-NAME-WORK       PIC X(30)  VALUE SPACES.
016600 01  WS-CAT-NAME-WORK        PIC X(30)  VALUE SPACES.
016700*
016800 01  WS-GRAND-TOTALS.
016900     03  WS-TOTAL-HOURS      PIC S9(7)V9(2) VALUE ZERO.
017000     03  WS-TOTAL-REVENUE    PIC S9(9)V9(2) VALUE ZERO.
017100 01  WS-GRAND-TOTALS-X REDEFINES WS-GRAND-TOTALS.
017200     03  WS-GT-HOURS-X       PIC X(10).
017300     03  WS-GT-REVENUE-X     PIC X(12).
017400*
017500 01  BIL-HEADING-1.
017600     03  HDG-TITLE           PIC X(20)  VALUE "CUSTOMER BILL".
017700     03  FILLER              PIC X(14)  VALUE "CUSTOMER ID  ".
017800     03  HDG-CUST-ID         PIC X(36).
017900     03  FILLER              PIC X(62).
018000 01  BIL-HEADING-2.
018100     03  FILLER              PIC X(14)  VALUE "CUSTOMER NAME".
018200     03  HDG-CUST-NAME       PIC X(60).
018300     03  FILLER              PIC X(58).
018400 01  BIL-DETAIL-LINE.
018500     03  DTL-BH-ID           PIC X(20).
018600     03  FILLER              PIC X(1)   VALUE SPACES.
018700     03  DTL-USER-NAME       PIC X(18).
018800     03  FILLER              PIC X(1)   VALUE SPACES.
018900     03  DTL-CAT-NAME        PIC X(18).
019000     03  FILLER              PIC X(1)   VALUE SPACES.
019100     03  DTL-HOURS           PIC ZZ9.99.
019200     03  FILLER              PIC X(1)   VALUE SPACES.
019300     03  DTL-RATE            PIC ZZZZ9.99.
019400     03  FILLER              PIC X(1)   VALUE SPACES.
019500     03  DTL-LINE-TOTAL      PIC ZZZZZ9.99.
019600     03  FILLER              PIC X(1)   VALUE SPACES.
019700     03  DTL-DATE-LOGGED     PIC X(10).
019800     03  FILLER              PIC X(1)   VALUE SPACES.
019900     03  DTL-NOTE            PIC X(30).
020000 01  BIL-FOOTER-LINE REDEFINES BIL-DETAIL-LINE.
020100     03  FTR-LABEL           PIC X(40)  VALUE
020200                             "TOTAL HOURS AND REVENUE".
020300     03  FTR-HOURS           PIC ZZZZZ9.99.
020400     03  FILLER              PIC X(1)   VALUE SPACES.
020500     03  FTR-REVENUE         PIC ZZZZZZZ9.99.
020600     03  FILLER              PIC X(41).
020700*
021000 PROCEDURE DIVISION.
021100*===================================
021200*
021300 0000-MAIN.
021400     PERFORM  1000-INITIALISE       THRU 1000-EXIT.
021500     IF       CUST-WAS-FOUND
021600              PERFORM 2000-LOAD-BILL-TABLE THRU 2000-EXIT
021700                       UNTIL WS-HRS-STATUS = "10"
021800              PERFORM 4000-SORT-DESCENDING THRU 4000-EXIT
021900              PERFORM 5000-PRINT-REPORT THRU 5000-EXIT
022000     ELSE
022100              DISPLAY "BL021 CUSTOMER NOT ON FILE - NO BILL PRINTED".
022200     PERFORM  9000-TERMINATE        THRU 9000-EXIT.
022300     STOP RUN.
022400*
022500 1000-INITIALISE.
022600     OPEN     INPUT RUN-PARAMETER-FILE.
022700     READ     RUN-PARAMETER-FILE
022800              AT END MOVE SPACES TO BL-RUN-PARAMETER-RECORD.
022900     MOVE     PARM-CUSTOMER-ID TO WS-PARM-CUSTOMER-ID.
023000     CLOSE    RUN-PARAMETER-FILE.
023100     OPEN     INPUT CUSTOMER-FILE.
023200     PERFORM  1100-FIND-CUSTOMER THRU 1100-EXIT
023300              UNTIL END-OF-CUST OR CUST-WAS-FOUND.
023400     CLOSE    CUSTOMER-FILE.
023500     OPEN     INPUT USER-FILE.
023600     MOVE     ZERO TO WS-UT-COUNT.
023700     PERFORM  1200-LOAD-USER-TABLE THRU 1200-EXIT
023800              UNTIL END-OF-USER.
023900     CLOSE    USER-FILE.
024000     OPEN     INPUT CATEGORY-FILE.
024100     MOVE     ZERO TO WS-CT-COUNT.
024200     PERFORM  1300-LOAD-CATEGORY-TABLE THRU 1300-EXIT
024300              UNTIL END-OF-CAT.
024400     CLOSE    CATEGORY-FILE.
024500     OPEN     INPUT BILLABLE-HOUR-FILE.
024600     OPEN     OUTPUT CUSTOMER-BILL-REPORT.
024700     READ     BILLABLE-HOUR-FILE
024800              AT END MOVE "10" TO WS-HRS-STATUS.
024900     GO TO    1000-EXIT.
025000*
025100 1000-EXIT.
025200     EXIT.
025300*
025400 1100-FIND-CUSTOMER.
025500     READ     CUSTOMER-FILE
025600              AT END MOVE "Y" TO WS-EOF-CUST
025700              GO TO 1100-EXIT.
025800     IF       CUST-ID = WS-PARM-CUSTOMER-ID
025900              MOVE "Y" TO WS-CUST-FOUND
026000              MOVE CUST-ID   TO WS-CUST-ID
026100              MOVE CUST-NAME TO WS-CUST-NAME.
026200     GO TO    1100-EXIT.
026300*
026400 1100-EXIT.
026500     EXIT.
026600*
026700 1200-LOAD-USER-TABLE.
026800     READ     USER-FILE
026900              AT END MOVE "Y" TO WS-EOF-USER
027000              GO TO 1200-EXIT.
027100     ADD      1 TO WS-UT-COUNT.
027200     SET      WS-UT-IX TO WS-UT-COUNT.
027300     MOVE     USER-ID   TO WS-UT-USER-ID (WS-UT-IX).
027400     MOVE     USER-NAME TO WS-UT-USER-NAME (WS-UT-IX).
027500     GO TO    1200-EXIT.
027600*
027700 1200-EXIT.
027800     EXIT.
027900*
028000 1300-LOAD-CATEGORY-TABLE.
028100     READ     CATEGORY-FILE
028200              AT END MOVE "Y" TO WS-EOF-CAT
028300              GO TO 1300-EXIT.
028400     ADD      1 TO WS-CT-COUNT.
028500     SET      WS-CT-IX TO WS-CT-COUNT.
028600     MOVE     CAT-ID   TO WS-CT-CAT-ID (WS-CT-IX).
028700     MOVE     CAT-NAME TO WS-CT-CAT-NAME (WS-CT-IX).
028800     GO TO    1300-EXIT.
028900*
029000 1300-EXIT.
029100     EXIT.
029200*
029300 2000-LOAD-BILL-TABLE.
029400     IF       BH-CUSTOMER-ID = WS-PARM-CUSTOMER-ID
029500        AND   WS-BL-COUNT < 5000
029600              ADD 1 TO WS-BL-COUNT
029700              SET WS-BL-IX TO WS-BL-COUNT
029800              MOVE BH-ID            TO WS-BL-BH-ID (WS-BL-IX)
029900              MOVE BH-USER-ID       TO WS-BL-USER-ID (WS-BL-IX)
030000              MOVE BH-CATEGORY-ID   TO WS-BL-CATEGORY-ID (WS-BL-IX)
030100              MOVE BH-HOURS         TO WS-BL-HOURS (WS-BL-IX)
030200              MOVE BH-RATE-SNAPSHOT TO WS-BL-RATE (WS-BL-IX)
030300              MOVE BH-DATE-LOGGED   TO WS-BL-DATE-LOGGED (WS-BL-IX)
030400              MOVE BH-NOTE          TO WS-BL-NOTE (WS-BL-IX).
030500     READ     BILLABLE-HOUR-FILE
030600              AT END MOVE "10" TO WS-HRS-STATUS.
030700     GO TO    2000-EXIT.
030800*
030900 2000-EXIT.
031000     EXIT.
031100*
031200*    4000-SORT-DESCENDING IS A PLAIN PERFORM-DRIVEN BUBBLE SORT
031300*    ON WS-BL-DATE-LOGGED, DESCENDING, AS THERE IS NO SORT VERB
031400*    IN USE ANYWHERE IN THIS SHOP'S BILLING SUITE.
031500*
031600 4000-SORT-DESCENDING.
031700     IF       WS-BL-COUNT < 2
031800              GO TO 4000-EXIT.
031900     MOVE     1 TO WS-SORT-OUTER.
032000     PERFORM  4100-OUTER-PASS THRU 4100-EXIT
032100              UNTIL WS-SORT-OUTER > WS-BL-COUNT.
032200     GO TO    4000-EXIT.
032300*
032400 4000-EXIT.
032500     EXIT.
032600*
032700 4100-OUTER-PASS.
032800     MOVE     "N" TO WS-SWAP-MADE.
032900     SET      WS-BL-IX TO 1.
033000     MOVE     1 TO WS-SORT-INNER.
033100     PERFORM  4110-INNER-PASS THRU 4110-EXIT
033200              UNTIL WS-SORT-INNER > WS-BL-COUNT - WS-SORT-OUTER.
033300     IF       NOT A-SWAP-WAS-MADE
033400              MOVE WS-BL-COUNT TO WS-SORT-OUTER.
033500     ADD      1 TO WS-SORT-OUTER.
033600     GO TO    4100-EXIT.
033700*
033800 4100-EXIT.
033900     EXIT.
034000*
034100 4110-INNER-PASS.
034200     SET      WS-BL-IX TO WS-SORT-INNER.
034300     IF       WS-BL-DATE-LOGGED (WS-BL-IX)
034400              < WS-BL-DATE-LOGGED (WS-BL-IX + 1)
034500              PERFORM 4120-SWAP-ENTRIES THRU 4120-EXIT
034600              MOVE "Y" TO WS-SWAP-MADE.
034700     ADD      1 TO WS-SORT-INNER.
034800     GO TO    4110-EXIT.
034900*
035000 4110-EXIT.
035100     EXIT.
035200*
035300 4120-SWAP-ENTRIES.
035400     MOVE     WS-BL-ENTRY (WS-BL-IX)     TO WS-BL-HOLD-ENTRY.
035500     MOVE     WS-BL-ENTRY (WS-BL-IX + 1) TO WS-BL-ENTRY (WS-BL-IX).
035600     MOVE     WS-BL-HOLD-ENTRY           TO WS-BL-ENTRY (WS-BL-IX + 1).
035700     GO TO    4120-EXIT.
035800*
035900 4120-EXIT.
036000     EXIT.
036100*
036200 5000-PRINT-REPORT.
036300     MOVE     SPACES TO BIL-HEADING-1.
036400     MOVE     "CUSTOMER BILL" TO HDG-TITLE.
036500     MOVE     WS-CUST-ID   TO HDG-CUST-ID.
036600     WRITE    BIL-PRINT-LINE FROM BIL-HEADING-1
036700              AFTER ADVANCING TOP-OF-FORM.
036800     MOVE     SPACES TO BIL-HEADING-2.
036900     MOVE     WS-CUST-NAME TO HDG-CUST-NAME.
037000     WRITE    BIL-PRINT-LINE FROM BIL-HEADING-2
037100              AFTER ADVANCING 1 LINE.
037200     MOVE     ZERO TO WS-TOTAL-HOURS WS-TOTAL-REVENUE.
037300     SET      WS-BL-IX TO 1.
037400     PERFORM  5100-PRINT-LINE-ITEM THRU 5100-EXIT
037500              UNTIL WS-BL-IX > WS-BL-COUNT.
037600     MOVE     SPACES TO BIL-FOOTER-LINE.
037700     MOVE     "TOTAL HOURS AND REVENUE" TO FTR-LABEL.
037800     MOVE     WS-TOTAL-HOURS   TO FTR-HOURS.
037900     MOVE     WS-TOTAL-REVENUE TO FTR-REVENUE.
038000     WRITE    BIL-PRINT-LINE FROM BIL-FOOTER-LINE
038100              AFTER ADVANCING 2 LINES.
038200     GO TO    5000-EXIT.
038300*
038400 5000-EXIT.
038500     EXIT.
038600*
038700 5100-PRINT-LINE-ITEM.
038800     PERFORM  5200-LOOKUP-USER     THRU 5200-EXIT.
038900     PERFORM  5300-LOOKUP-CATEGORY THRU 5300-EXIT.
039000     COMPUTE  WS-LINE-TOTAL-WORK =
039100              WS-BL-HOURS (WS-BL-IX) * WS-BL-RATE (WS-BL-IX).
039200     MOVE     SPACES TO BIL-DETAIL-LINE.
039300     MOVE     WS-BL-BH-ID (WS-BL-IX)       TO DTL-BH-ID.
039400     MOVE     WS-USER-NAME-WORK            TO DTL-USER-NAME.
039500     MOVE     WS-CAT-NAME-WORK             TO DTL-CAT-NAME.
039600     MOVE     WS-BL-HOURS (WS-BL-IX)       TO DTL-HOURS.
039700     MOVE     WS-BL-RATE (WS-BL-IX)        TO DTL-RATE.
039800     MOVE     WS-LINE-TOTAL-WORK           TO DTL-LINE-TOTAL.
039900     MOVE     WS-BL-DATE-LOGGED (WS-BL-IX) TO DTL-DATE-LOGGED.
040000     MOVE     WS-BL-NOTE (WS-BL-IX)        TO DTL-NOTE.
040100     WRITE    BIL-PRINT-LINE FROM BIL-DETAIL-LINE
040200              AFTER ADVANCING 1 LINE.
040300     ADD      WS-BL-HOURS (WS-BL-IX)  TO WS-TOTAL-HOURS.
040400     ADD      WS-LINE-TOTAL-WORK      TO WS-TOTAL-REVENUE.
040500     SET      WS-BL-IX UP BY 1.
040600     GO TO    5100-EXIT.
040700*
040800 5100-EXIT.
040900     EXIT.
041000*
041100*    5200-LOOKUP-USER AND 5300-LOOKUP-CATEGORY IMPLEMENT
041200*    BUS. RULE 10 - AN UNRESOLVED KEY PRINTS AS "UNKNOWN".
041300*
041400 5200-LOOKUP-USER.
041500     MOVE     "UNKNOWN" TO WS-USER-NAME-WORK.
041600     SET      WS-UT-MATCH-IX TO ZERO.
041700     IF       WS-UT-COUNT = ZERO
041800              GO TO 5200-EXIT.
041900     SET      WS-UT-IX TO 1.
042000     SEARCH   WS-UT-ENTRY
042100              AT END GO TO 5200-EXIT
042200              WHEN WS-UT-USER-ID (WS-UT-IX) = WS-BL-USER-ID (WS-BL-IX)
042300                   MOVE WS-UT-USER-NAME (WS-UT-IX)
042400                        TO WS-USER-NAME-WORK.
042500     GO TO    5200-EXIT.
042600*
042700 5200-EXIT.
042800     EXIT.
042900*
043000 5300-LOOKUP-CATEGORY.
043100     MOVE     "UNKNOWN" TO WS-CAT-NAME-WORK.
043200     IF       WS-CT-COUNT = ZERO
043300              GO TO 5300-EXIT.
043400     SET      WS-CT-IX TO 1.
043500     SEARCH   WS-CT-ENTRY
043600              AT END GO TO 5300-EXIT
043700              WHEN WS-CT-CAT-ID (WS-CT-IX) = WS-BL-CATEGORY-ID (WS-BL-IX)
043800                   MOVE WS-CT-CAT-NAME (WS-CT-IX)
043900                        TO WS-CAT-NAME-WORK.
044000     GO TO    5300-EXIT.
044100*
044200 5300-EXIT.
044300     EXIT.
044400*
044500 9000-TERMINATE.
044600     CLOSE    BILLABLE-HOUR-FILE.
044700     CLOSE    CUSTOMER-BILL-REPORT.
044800     DISPLAY  "BLBILL LINES PRINTED = " WS-BL-COUNT.
044900     GO TO    9000-EXIT.
045000*
045100 9000-EXIT.
045200     EXIT.
045300*******  ************
