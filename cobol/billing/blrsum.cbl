000100*****************************************************************
000200*                                                               *
000300*                   REVENUE SUMMARY REPORT                      *
000400*     WHOLE-FILE LISTING BY CUSTOMER AND BY CATEGORY             *
000500*                                                               *
000600*****************************************************************
000700 IDENTIFICATION DIVISION.
000800*================================
000900 PROGRAM-ID.    BLRSUM.
001000 AUTHOR.        V B COEN.
001100 INSTALLATION.  APPLEWOOD COMPUTERS - BILLING DIVISION.
001200 DATE-WRITTEN.  09/05/86.
001300 DATE-COMPILED.
001400 SECURITY.      COPYRIGHT (C) 1986-2026 AND LATER, VINCENT BRYAN
001500*                COEN. DISTRIBUTED UNDER THE GNU GENERAL PUBLIC
001600*                LICENSE. SEE THE FILE COPYING FOR DETAILS.
001700*
001800*    REMARKS.   TWO INDEPENDENT FLAT LISTINGS AGAINST THE WHOLE
001900*               BILLABLE-HOUR FILE, NO DATE FILTER, NO CONTROL
002000*               BREAKS, NO GRAND TOTALS - SECTION 1 IS EVERY
002100*               CUSTOMER (EVEN THOSE WITH NO HOURS LOGGED) WITH
002200*               TOTAL HOURS, TOTAL REVENUE AND AN AVERAGE RATE
002300*               ROUNDED HALF-UP TO 2 DECIMALS (BUS. RULE 7);
002400*               SECTION 2 IS EVERY CATEGORY (SAME RULE) WITH
002500*               TOTAL HOURS AND TOTAL REVENUE AT THE CATEGORY'S
002600*               CURRENT RATE.
002700*
002800*    CALLED MODULES.   NONE.
002900*    FILES USED.
003000*                      BLCUST.    CUSTOMER MASTER (IN).
003100*                      BLCAT.     CATEGORY MASTER (IN).
003200*                      BLHRS.     BILLABLE HOUR MASTER (IN).
003300*                      BLRSUMRP.  REVENUE SUMMARY REPORT (OUT).
003400*
003500* CHANGES:
003600* 09/05/86 VBC -        CREATED FOR THE ORIGINAL YEAR-TO-DATE
003700*                       ACCOUNT/PRODUCT ANALYSIS PRINT RUN.
003800* 02/11/93 VBC -    .02 Y2K REVIEW - NO DATE FIELDS COMPARED IN
003900*                       THIS PROGRAM, NOTHING TO CHANGE.
004000* 11/06/99 VBC -    .03 YEAR 2000 SIGN-OFF - CONFIRMED ABOVE.
004100* 09/02/09 VBC -        MIGRATION TO OPEN COBOL/GNUCOBOL.
004200* 16/04/24 VBC          COPYRIGHT NOTICE UPDATE SUPERSEDING ALL
004300*                       PREVIOUS NOTICES.
004400* 27/12/25 VBC - REQ-118 REWRITTEN FOR THE NEW TIME-BILLING
004500*                       MODULE - REPLACES THE OLD ACCOUNT/
004600*                       PRODUCT ANALYSIS WITH A CUSTOMER/
004700*                       CATEGORY REVENUE ANALYSIS.
004800*
004900*************************************************************************
005000* COPYRIGHT NOTICE.
005100* ****************
005200*
005300* THIS NOTICE SUPERSEDES ALL PRIOR COPYRIGHT NOTICES AND WAS
005400* UPDATED 2024-04-16.
005500*
005600* THIS PROGRAM IS PART OF THE APPLEWOOD COMPUTERS ACCOUNTING
005700* SYSTEM AND IS COPYRIGHT (C) VINCENT B COEN, 1976-2026 AND
005800* LATER. IT IS FREE SOFTWARE; YOU MAY REDISTRIBUTE AND/OR MODIFY
005900* IT UNDER THE TERMS OF THE GNU GENERAL PUBLIC LICENSE AS
006000* PUBLISHED BY THE FREE SOFTWARE FOUNDATION, VERSION 3 OR LATER,
006100* FOR PERSONAL USE INCLUDING USE WITHIN A BUSINESS, BUT EXCLUDING
006200* REPACKAGING OR RESALE.
006300*
006400*************************************************************************
006500*
006600 ENVIRONMENT DIVISION.
006700*================================
006800 CONFIGURATION SECTION.
006900 SPECIAL-NAMES.
007000     C01 IS TOP-OF-FORM.
007100 INPUT-OUTPUT SECTION.
007200*------------------------------
007300 FILE-CONTROL.
007400 COPY "selblcust.cob".
007500 COPY "selblcat.cob".
007600 COPY "selblhrs.cob".
007700 COPY "selblrsr.cob".
007800*
007900 DATA DIVISION.
008000*================================
008100 FILE SECTION.
008200*
008300 COPY "fdblcust.cob".
008400 COPY "fdblcat.cob".
008500 COPY "fdblhrs.cob".
008600 COPY "fdblrsr.cob".
008700*
008800 WORKING-STORAGE SECTION.
008900*------------------------------
009000 77  PROG-NAME               PIC X(16)  VALUE "BLRSUM (1.0.00)".
009100*
009200 01  WS-STATUS-FIELDS.
009300     03  WS-CUST-STATUS      PIC XX     VALUE "00".
009400     03  WS-CAT-STATUS       PIC XX     VALUE "00".
009500     03  WS-HRS-STATUS       PIC XX     VALUE "00".
009600     03  WS-RPT-STATUS       PIC XX     VALUE "00".
009650     03  FILLER              PIC X(1).
009700*
009800 01  WS-SWITCHES.
009900     03  WS-EOF-CUST         PIC X      VALUE "N".
010000         88  END-OF-CUST              VALUE "Y".
010100     03  WS-EOF-CAT          PIC X      VALUE "N".
010200         88  END-OF-CAT               VALUE "Y".
010250     03  FILLER              PIC X(1).
010300*
010400 01  WS-CUSTOMER-TABLE.
010500     03  WS-CT-ENTRY             OCCURS 5000 INDEXED BY WS-CT-IX.
010600         05  WS-CT-CUST-ID       PIC X(36).
010700         05  WS-CT-CUST-NAME     PIC X(200).
010800         05  WS-CT-HOURS         PIC S9(7)V9(2) VALUE ZERO.
010900         05  WS-CT-REVENUE       PIC S9(9)V9(2) VALUE ZERO.
011000         05  WS-CT-AVG-RATE      PIC S9(8)V9(2) VALUE ZERO.
011100         05  WS-CT-AVG-RATE-X REDEFINES WS-CT-AVG-RATE
011200                                 PIC X(10).
011300 77  WS-CT-COUNT             PIC 9(5)   COMP  VALUE ZERO.
011400 77  WS-CT-MATCH-IX          PIC 9(5)   COMP  VALUE ZERO.
011500*
011600 01  WS-CATEGORY-TABLE.
011700     03  WS-KT-ENTRY             OCCURS 500 INDEXED BY WS-KT-IX.
011800         05  WS-KT-CAT-ID        PIC X(36).
011900         05  WS-KT-CAT-NAME      PIC X(100).
012000         05  WS-KT-CAT-RATE      PIC S9(8)V9(2) VALUE ZERO.
012050         05  WS-KT-RATE-X REDEFINES WS-KT-CAT-RATE
012060                                 PIC X(10).
012100         05  WS-KT-HOURS         PIC S9(7)V9(2) VALUE ZERO.
012200         05  WS-KT-REVENUE       PIC S9(9)V9(2) VALUE ZERO.
012300 77  WS-KT-COUNT             PIC 9(5)   COMP  VALUE ZERO.
012400 77  WS-KT-MATCH-IX          PIC 9(5)   COMP  VALUE ZERO.
012500*
012600 01  WS-LINE-AMOUNT-WORK     PIC S9(9)V9(2) VALUE ZERO.
012700*
012800 01  RSR-HEADING-1.
012900     03  HDG1-TITLE          PIC X(40)  VALUE
013000                             "REVENUE SUMMARY - BY CUSTOMER".
013100     03  FILLER              PIC X(92).
013200 01  RSR-HEADING-2.
013300     03  HDG2-TITLE          PIC X(40)  VALUE
013400                             "REVENUE SUMMARY - BY CATEGORY".
013500     03  FILLER              PIC X(92).
013600 01  RSR-CUST-DETAIL-LINE.
013700     03  DTC-CUST-ID         PIC X(36).
013800     03  FILLER              PIC X(2)   VALUE SPACES.
013900     03  DTC-CUST-NAME       PIC X(35).
014000     03  FILLER              PIC X(2)   VALUE SPACES.
014100     03  DTC-HOURS           PIC ZZZZZ9.99.
014200     03  FILLER              PIC X(2)   VALUE SPACES.
014300     03  DTC-REVENUE         PIC ZZZZZZZ9.99.
014400     03  FILLER              PIC X(2)   VALUE SPACES.
014500     03  DTC-AVG-RATE        PIC ZZZZ9.99.
014600     03  FILLER              PIC X(11).
014700 01  RSR-CAT-DETAIL-LINE REDEFINES RSR-CUST-DETAIL-LINE.
014800     03  DTK-CAT-ID          PIC X(36).
014900     03  FILLER              PIC X(2).
015000     03  DTK-CAT-NAME        PIC X(35).
015100     03  FILLER              PIC X(2).
015200     03  DTK-RATE            PIC ZZZZ9.99.
015300     03  FILLER              PIC X(2).
015400     03  DTK-HOURS           PIC ZZZZZ9.99.
015500     03  FILLER              PIC X(2).
015600     03  DTK-REVENUE         PIC ZZZZZZZ9.99.
015700     03  FILLER              PIC X(8).
015800*
016000 PROCEDURE DIVISION.
016100*===================================
016200*
016300 0000-MAIN.
016400     PERFORM  1000-INITIALISE       THRU 1000-EXIT.
016500     PERFORM  2000-ACCUM-HOURS      THRU 2000-EXIT
016600              UNTIL WS-HRS-STATUS = "10".
016700     PERFORM  3000-COMPUTE-AVERAGES THRU 3000-EXIT.
016800     PERFORM  5000-PRINT-CUST-SECT  THRU 5000-EXIT.
016900     PERFORM  6000-PRINT-CAT-SECT   THRU 6000-EXIT.
017000     PERFORM  9000-TERMINATE        THRU 9000-EXIT.
017100     STOP RUN.
017200*
017300 1000-INITIALISE.
017400     OPEN     INPUT CUSTOMER-FILE.
017500     MOVE     ZERO TO WS-CT-COUNT.
017600     PERFORM  1100-LOAD-CUSTOMERS THRU 1100-EXIT
017700              UNTIL END-OF-CUST.
017800     CLOSE    CUSTOMER-FILE.
017900     OPEN     INPUT CATEGORY-FILE.
018000     MOVE     ZERO TO WS-KT-COUNT.
018100     PERFORM  1200-LOAD-CATEGORIES THRU 1200-EXIT
018200              UNTIL END-OF-CAT.
018300     CLOSE    CATEGORY-FILE.
018400     OPEN     INPUT BILLABLE-HOUR-FILE.
018500     OPEN     OUTPUT REVENUE-SUMMARY-REPORT.
018600     READ     BILLABLE-HOUR-FILE
018700              AT END MOVE "10" TO WS-HRS-STATUS.
018800     GO TO    1000-EXIT.
018900*
019000 1000-EXIT.
019100     EXIT.
019200*
019300 1100-LOAD-CUSTOMERS.
019400     READ     CUSTOMER-FILE
019500              AT END MOVE "Y" TO WS-EOF-CUST
019600              GO TO 1100-EXIT.
019700     ADD      1 TO WS-CT-COUNT.
019800     SET      WS-CT-IX TO WS-CT-COUNT.
019900     MOVE     CUST-ID   TO WS-CT-CUST-ID (WS-CT-IX).
020000     MOVE     CUST-NAME TO WS-CT-CUST-NAME (WS-CT-IX).
020100     MOVE     ZERO      TO WS-CT-HOURS (WS-CT-IX).
020200     MOVE     ZERO      TO WS-CT-REVENUE (WS-CT-IX).
020300     GO TO    1100-EXIT.
020400*
020500 1100-EXIT.
020600     EXIT.
020700*
020800 1200-LOAD-CATEGORIES.
020900     READ     CATEGORY-FILE
021000              AT END MOVE "Y" TO WS-EOF-CAT
021100              GO TO 1200-EXIT.
021200     ADD      1 TO WS-KT-COUNT.
021300     SET      WS-KT-IX TO WS-KT-COUNT.
021400     MOVE     CAT-ID          TO WS-KT-CAT-ID (WS-KT-IX).
021500     MOVE     CAT-NAME        TO WS-KT-CAT-NAME (WS-KT-IX).
021600     MOVE     CAT-HOURLY-RATE TO WS-KT-CAT-RATE (WS-KT-IX).
021700     MOVE     ZERO            TO WS-KT-HOURS (WS-KT-IX).
021800     MOVE     ZERO            TO WS-KT-REVENUE (WS-KT-IX).
021900     GO TO    1200-EXIT.
022000*
022100 1200-EXIT.
022200     EXIT.
022300*
022400 2000-ACCUM-HOURS.
022500     PERFORM  2100-ACCUM-CUSTOMER THRU 2100-EXIT.
022600     PERFORM  2200-ACCUM-CATEGORY THRU 2200-EXIT.
022700     READ     BILLABLE-HOUR-FILE
022800              AT END MOVE "10" TO WS-HRS-STATUS.
022900     GO TO    2000-EXIT.
023000*
023100 2000-EXIT.
023200     EXIT.
023300*
023400 2100-ACCUM-CUSTOMER.
023500     SET      WS-CT-MATCH-IX TO ZERO.
023600     IF       WS-CT-COUNT = ZERO
023700              GO TO 2100-EXIT.
023800     SET      WS-CT-IX TO 1.
023900     SEARCH   WS-CT-ENTRY
024000              AT END GO TO 2100-EXIT
024100              WHEN WS-CT-CUST-ID (WS-CT-IX) = BH-CUSTOMER-ID
024200                   SET WS-CT-MATCH-IX TO WS-CT-IX.
024300     IF       WS-CT-MATCH-IX = ZERO
024400              GO TO 2100-EXIT.
024500     COMPUTE  WS-LINE-AMOUNT-WORK =
024600              BH-HOURS * BH-RATE-SNAPSHOT.
024700     ADD      BH-HOURS TO WS-CT-HOURS (WS-CT-MATCH-IX).
024800     ADD      WS-LINE-AMOUNT-WORK TO WS-CT-REVENUE (WS-CT-MATCH-IX).
024900     GO TO    2100-EXIT.
025000*
025100 2100-EXIT.
025200     EXIT.
025300*
025400*    2200-ACCUM-CATEGORY USES THE CATEGORY'S CURRENT RATE FOR
025500*    THE SECTION 2 REVENUE FIGURE, NOT THE HOUR'S OWN SNAPSHOT,
025600*    SINCE THIS REPORT IS A CATEGORY-CENTRED VIEW.
025700*
025800 2200-ACCUM-CATEGORY.
025900     SET      WS-KT-MATCH-IX TO ZERO.
026000     IF       WS-KT-COUNT = ZERO
026100              GO TO 2200-EXIT.
026200     SET      WS-KT-IX TO 1.
026300     SEARCH   WS-KT-ENTRY
026400              AT END GO TO 2200-EXIT
026500              WHEN WS-KT-CAT-ID (WS-KT-IX) = BH-CATEGORY-ID
026600                   SET WS-KT-MATCH-IX TO WS-KT-IX.
026700     IF       WS-KT-MATCH-IX = ZERO
026800              GO TO 2200-EXIT.
026900     COMPUTE  WS-LINE-AMOUNT-WORK =
027000              BH-HOURS * WS-KT-CAT-RATE (WS-KT-MATCH-IX).
027100     ADD      BH-HOURS TO WS-KT-HOURS (WS-KT-MATCH-IX).
027200     ADD      WS-LINE-AMOUNT-WORK TO WS-KT-REVENUE (WS-KT-MATCH-IX).
027300     GO TO    2200-EXIT.
027400*
027500 2200-EXIT.
027600     EXIT.
027700*
027800*    3000-COMPUTE-AVERAGES IMPLEMENTS BUS. RULE 7 - AVERAGE
027900*    RATE ROUNDED HALF-UP TO 2 DECIMALS, WITH A DIVIDE-BY-ZERO
028000*    GUARD GIVING 0.00 WHEN A CUSTOMER HAS NO HOURS.
028100*
028200 3000-COMPUTE-AVERAGES.
028300     IF       WS-CT-COUNT = ZERO
028400              GO TO 3000-EXIT.
028500     SET      WS-CT-IX TO 1.
028600     PERFORM  3100-AVERAGE-ONE THRU 3100-EXIT
028700              UNTIL WS-CT-IX > WS-CT-COUNT.
028800     GO TO    3000-EXIT.
028900*
029000 3000-EXIT.
029100     EXIT.
029200*
029300 3100-AVERAGE-ONE.
029400     IF       WS-CT-HOURS (WS-CT-IX) = ZERO
029500              MOVE ZERO TO WS-CT-AVG-RATE (WS-CT-IX)
029600     ELSE
029700              COMPUTE WS-CT-AVG-RATE (WS-CT-IX) ROUNDED =
029800                 WS-CT-REVENUE (WS-CT-IX) / WS-CT-HOURS (WS-CT-IX).
030000     SET      WS-CT-IX UP BY 1.
030100     GO TO    3100-EXIT.
030200*
030300 3100-EXIT.
030400     EXIT.
030500*
030600 5000-PRINT-CUST-SECT.
030700     WRITE    RSR-PRINT-LINE FROM RSR-HEADING-1
030800              AFTER ADVANCING TOP-OF-FORM.
030900     IF       WS-CT-COUNT = ZERO
031000              GO TO 5000-EXIT.
031100     SET      WS-CT-IX TO 1.
031200     PERFORM  5100-PRINT-CUST-LINE THRU 5100-EXIT
031300              UNTIL WS-CT-IX > WS-CT-COUNT.
031400     GO TO    5000-EXIT.
031500*
031600 5000-EXIT.
031700     EXIT.
031800*
031900 5100-PRINT-CUST-LINE.
032000     MOVE     SPACES TO RSR-CUST-DETAIL-LINE.
032100     MOVE     WS-CT-CUST-ID (WS-CT-IX)   TO DTC-CUST-ID.
032200     MOVE     WS-CT-CUST-NAME (WS-CT-IX) TO DTC-CUST-NAME.
032300     MOVE     WS-CT-HOURS (WS-CT-IX)     TO DTC-HOURS.
032400     MOVE     WS-CT-REVENUE (WS-CT-IX)   TO DTC-REVENUE.
032500     MOVE     WS-CT-AVG-RATE (WS-CT-IX)  TO DTC-AVG-RATE.
032600     WRITE    RSR-PRINT-LINE FROM RSR-CUST-DETAIL-LINE
032700              AFTER ADVANCING 1 LINE.
032800     SET      WS-CT-IX UP BY 1.
032900     GO TO    5100-EXIT.
033000*
033100 5100-EXIT.
033200     EXIT.
033300*
033400 6000-PRINT-CAT-SECT.
033500     WRITE    RSR-PRINT-LINE FROM RSR-HEADING-2
033600              AFTER ADVANCING TOP-OF-FORM.
033700     IF       WS-KT-COUNT = ZERO
033800              GO TO 6000-EXIT.
033900     SET      WS-KT-IX TO 1.
034000     PERFORM  6100-PRINT-CAT-LINE THRU 6100-EXIT
034100              UNTIL WS-KT-IX > WS-KT-COUNT.
034200     GO TO    6000-EXIT.
034300*
034400 6000-EXIT.
034500     EXIT.
034600*
034700 6100-PRINT-CAT-LINE.
034800     MOVE     SPACES TO RSR-CAT-DETAIL-LINE.
034900     MOVE     WS-KT-CAT-ID (WS-KT-IX)   TO DTK-CAT-ID.
035000     MOVE     WS-KT-CAT-NAME (WS-KT-IX) TO DTK-CAT-NAME.
035100     MOVE     WS-KT-CAT-RATE (WS-KT-IX) TO DTK-RATE.
035200     MOVE     WS-KT-HOURS (WS-KT-IX)    TO DTK-HOURS.
035300     MOVE     WS-KT-REVENUE (WS-KT-IX)  TO DTK-REVENUE.
035400     WRITE    RSR-PRINT-LINE FROM RSR-CAT-DETAIL-LINE
035500              AFTER ADVANCING 1 LINE.
035600     SET      WS-KT-IX UP BY 1.
035700     GO TO    6100-EXIT.
035800*
035900 6100-EXIT.
036000     EXIT.
036100*
036200 9000-TERMINATE.
036300     CLOSE    BILLABLE-HOUR-FILE.
036400     CLOSE    REVENUE-SUMMARY-REPORT.
036500     DISPLAY  "BLRSUM CUSTOMERS = " WS-CT-COUNT.
036600     DISPLAY  "BLRSUM CATEGORIES = " WS-KT-COUNT.
036700     GO TO    9000-EXIT.
036800*
036900 9000-EXIT.
037000     EXIT.
037100*******  ************
