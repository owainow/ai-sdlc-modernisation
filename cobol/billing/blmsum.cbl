000100*****************************************************************
000200*                                                               *
000300*                  MONTHLY BILLING SUMMARY                      *
000400*      ONE MONTH, ALL CUSTOMERS, BY REVENUE DESCENDING           *
000500*                                                               *
000600*****************************************************************
000700 IDENTIFICATION DIVISION.
000800*================================
000900 PROGRAM-ID.    BLMSUM.
001000 AUTHOR.        V B COEN.
001100 INSTALLATION.  APPLEWOOD COMPUTERS - BILLING DIVISION.
001200 DATE-WRITTEN.  02/05/86.
001300 DATE-COMPILED.
001400 SECURITY.      COPYRIGHT (C) 1986-2026 AND LATER, VINCENT BRYAN
001500*                COEN. DISTRIBUTED UNDER THE GNU GENERAL PUBLIC
001600*                LICENSE. SEE THE FILE COPYING FOR DETAILS.
001700*
001800*    REMARKS.   READS THE RUN-PARAMETER CARD FOR A YEAR AND
001900*               MONTH, WORKS OUT THE FIRST AND LAST DATES OF
002000*               THAT MONTH, ACCUMULATES EVERY CUSTOMER'S HOURS
002100*               AND REVENUE FOR THE MONTH (REVENUE FROM THE
002200*               RATE SNAPSHOT, BUS. RULE 5), THEN PRINTS ONE
002300*               ROW PER ACTIVE CUSTOMER SORTED BY REVENUE
002400*               DESCENDING.
002500*
002600*    CALLED MODULES.   NONE.
002700*    FILES USED.
002800*                      BLPARM.    ONE RUN-PARAMETER CARD.
002900*                      BLCUST.    CUSTOMER MASTER (IN).
003000*                      BLHRS.     BILLABLE HOUR MASTER (IN).
003100*                      BLMSUMRP.  MONTHLY SUMMARY REPORT (OUT).
003200*
003300* CHANGES:
003400* 02/05/86 VBC -        CREATED FOR THE ORIGINAL MONTH-END
003500*                       SALES REGISTER, ADAPTED FROM THE PAYROLL
003600*                       REGISTER PRINT PROGRAM.
003700* 02/11/93 VBC -    .02 Y2K REVIEW - LEAP YEAR TEST RE-CHECKED,
003800*                       CENTURY YEARS NOW TESTED PROPERLY (NOT
003900*                       EVERY FOURTH YEAR).
004000* 11/06/99 VBC -    .03 YEAR 2000 SIGN-OFF - RAN A FEBRUARY 2000
004100*                       TEST MONTH, 29 DAYS CORRECTLY COMPUTED.
004200* 09/02/09 VBC -        MIGRATION TO OPEN COBOL/GNUCOBOL.
004300* 16/04/24 VBC          COPYRIGHT NOTICE UPDATE SUPERSEDING ALL
004400*                       PREVIOUS NOTICES.
004500* 22/12/25 VBC - REQ-118 REWRITTEN FOR THE NEW TIME-BILLING
004600*                       MODULE - ACCOUNT REGISTER LOGIC REPLACED
004700*                       BY CUSTOMER/MONTH ACCUMULATION, SORTED
004800*                       BY REVENUE INSTEAD OF ACCOUNT NUMBER.
004900*
005000*************************************************************************
005100* COPYRIGHT NOTICE.
005200* ****************
005300*
005400* THIS NOTICE SUPERSEDES ALL PRIOR COPYRIGHT NOTICES AND WAS
005500* UPDATED 2024-04-16.
005600*
005700* THIS PROGRAM IS PART OF THE APPLEWOOD COMPUTERS ACCOUNTING
005800* SYSTEM AND IS COPYRIGHT (C) VINCENT B COEN, 1976-2026 AND
005900* LATER. IT IS FREE SOFTWARE; YOU MAY REDISTRIBUTE AND/OR MODIFY
006000* IT UNDER THE TERMS OF THE GNU GENERAL PUBLIC LICENSE AS
006100* PUBLISHED BY THE FREE SOFTWARE FOUNDATION, VERSION 3 OR LATER,
006200* FOR PERSONAL USE INCLUDING USE WITHIN A BUSINESS, BUT EXCLUDING
006300* REPACKAGING OR RESALE.
006400*
006500*************************************************************************
006600*
006700 ENVIRONMENT DIVISION.
006800*================================
006900 CONFIGURATION SECTION.
007000 SPECIAL-NAMES.
007100     C01 IS TOP-OF-FORM.
007200 INPUT-OUTPUT SECTION.
007300*------------------------------
007400 FILE-CONTROL.
007500 COPY "selblparm.cob".
007600 COPY "selblcust.cob".
007700 COPY "selblhrs.cob".
007800 COPY "selblmsr.cob".
007900*
008000 DATA DIVISION.
008100*================================
008200 FILE SECTION.
008300*
008400 COPY "fdblparm.cob".
008500 COPY "fdblcust.cob".
008600 COPY "fdblhrs.cob".
008700 COPY "fdblmsr.cob".
008800*
008900 WORKING-STORAGE SECTION.
009000*------------------------------
009100 77  PROG-NAME               PIC X(16)  VALUE "BLMSUM (1.0.00)".
009200*
009300 01  WS-STATUS-FIELDS.
009400     03  WS-PARM-STATUS      PIC XX     VALUE "00".
009500     03  WS-CUST-STATUS      PIC XX     VALUE "00".
009600     03  WS-HRS-STATUS       PIC XX     VALUE "00".
009700     03  WS-RPT-STATUS       PIC XX     VALUE "00".
009750     03  FILLER              PIC X(1).
009800*
009900 01  WS-SWITCHES.
010000     03  WS-EOF-CUST         PIC X      VALUE "N".
010100         88  END-OF-CUST              VALUE "Y".
010200     03  WS-SWAP-MADE        PIC X      VALUE "N".
010300         88  A-SWAP-WAS-MADE          VALUE "Y".
010350     03  FILLER              PIC X(1).
010400*
010500 01  WS-DAYS-IN-MONTH-TABLE.
010600     03  FILLER   PIC 99  VALUE 31.
010700     03  FILLER   PIC 99  VALUE 28.
010800     03  FILLER   PIC 99  VALUE 31.
010900     03  FILLER   PIC 99  VALUE 30.
011000     03  FILLER   PIC 99  VALUE 31.
011100     03  FILLER   PIC 99  VALUE 30.
011200     03  FILLER   PIC 99  VALUE 31.
011300     03  FILLER   PIC 99  VALUE 31.
011400     03  FILLER   PIC 99  VALUE 30.
011500     03  FILLER   PIC 99  VALUE 31.
011600     03  FILLER   PIC 99  VALUE 30.
011700     03  FILLER   PIC 99  VALUE 31.
011800 01  WS-DAYS-IN-MONTH REDEFINES WS-DAYS-IN-MONTH-TABLE.
011900     03  WS-DIM-ENTRY        PIC 99  OCCURS 12.
012000*
012100 01  WS-PARM-WORK.
012200     03  WS-PARM-YEAR        PIC 9(4).
012300     03  WS-PARM-MONTH       PIC 99.
012350     03  FILLER              PIC X(1).
012400*
012500 01  WS-DATE-RANGE-WORK.
012600     03  WS-FROM-DATE        PIC X(10).
012700     03  WS-TO-DATE          PIC X(10).
012750     03  FILLER              PIC X(1).
012800 01  WS-LAST-DAY             PIC 99  VALUE ZERO.
012810 77  WS-LEAP-QUOTIENT        PIC 9(6)  COMP  VALUE ZERO.
012820 77  WS-LEAP-REMAINDER       PIC 9(4)  COMP  VALUE ZERO.
012900*
013000 01  WS-CUSTOMER-TABLE.
013100     03  WS-CT-ENTRY             OCCURS 5000 INDEXED BY WS-CT-IX.
013200         05  WS-CT-CUST-ID       PIC X(36).
013300         05  WS-CT-CUST-NAME     PIC X(200).
013400         05  WS-CT-HOURS         PIC S9(7)V9(2) VALUE ZERO.
013500         05  WS-CT-REVENUE       PIC S9(9)V9(2) VALUE ZERO.
013550         05  FILLER              PIC X(4).
013600 77  WS-CT-COUNT             PIC 9(5)   COMP  VALUE ZERO.
013700 77  WS-CT-MATCH-IX          PIC 9(5)   COMP  VALUE ZERO.
013800*
013900 01  WS-CUST-NAME-LOOKUP-TABLE.
014000     03  WS-CN-ENTRY             OCCURS 5000 INDEXED BY WS-CN-IX.
014100         05  WS-CN-CUST-ID       PIC X(36).
014200         05  WS-CN-CUST-NAME     PIC X(200).
014250         05  FILLER              PIC X(4).
014300 77  WS-CN-COUNT             PIC 9(5)   COMP  VALUE ZERO.
014400*
014500 01  WS-CT-HOLD-ENTRY.
014600     03  WS-CTH-CUST-ID      PIC X(36).
014700     03  WS-CTH-CUST-NAME    PIC X(200).
014800     03  WS-CTH-HOURS        PIC S9(7)V9(2).
014900     03  WS-CTH-REVENUE      PIC S9(9)V9(2).
015000 01  WS-CT-HOLD-X REDEFINES WS-CT-HOLD-ENTRY.
015100     03  FILLER              PIC X(250).
015200 77  WS-SORT-OUTER           PIC 9(5)   COMP  VALUE ZERO.
015300 77  WS-SORT-INNER           PIC 9(5)   COMP  VALUE ZERO.
015400*
015500 01  WS-LINE-AMOUNT-WORK     PIC S9(9)V9(2) VALUE ZERO.
015600*
015700 01  WS-GRAND-TOTALS.
015800     03  WS-GRAND-HOURS      PIC S9(9)V9(2) VALUE ZERO.
015900     03  WS-GRAND-REVENUE    PIC S9(11)V9(2) VALUE ZERO.
016000 01  WS-GRAND-TOTALS-X REDEFINES WS-GRAND-TOTALS.
016100     03  WS-GT-HOURS-X       PIC X(12).
016200     03  WS-GT-REVENUE-X     PIC X(14).
016300*
016400 01  MSR-HEADING-1.
016500     03  HDG-TITLE           PIC X(20)  VALUE "MONTHLY SUMMARY".
016600     03  FILLER              PIC X(10)  VALUE "YEAR ".
016700     03  HDG-YEAR            PIC 9(4).
016800     03  FILLER              PIC X(10)  VALUE "MONTH ".
016900     03  HDG-MONTH           PIC 99.
017000     03  FILLER              PIC X(76).
017100 01  MSR-DETAIL-LINE.
017200     03  DTL-CUST-ID         PIC X(36).
017300     03  FILLER              PIC X(2)   VALUE SPACES.
017400     03  DTL-CUST-NAME       PIC X(40).
017500     03  FILLER              PIC X(2)   VALUE SPACES.
017600     03  DTL-HOURS           PIC ZZZZZ9.99.
017700     03  FILLER              PIC X(2)   VALUE SPACES.
017800     03  DTL-REVENUE         PIC ZZZZZZZ9.99.
017900     03  FILLER              PIC X(31).
018000 01  MSR-FOOTER-LINE REDEFINES MSR-DETAIL-LINE.
018100     03  FTR-LABEL           PIC X(38)  VALUE
018200                             "GRAND TOTALS".
018300     03  FTR-HOURS           PIC ZZZZZZ9.99.
018400     03  FILLER              PIC X(1)   VALUE SPACES.
018500     03  FTR-REVENUE         PIC ZZZZZZZZZ9.99.
018600     03  FILLER              PIC X(83).
018700*
019000 PROCEDURE DIVISION.
019100*===================================
019200*
019300 0000-MAIN.
019400     PERFORM  1000-INITIALISE       THRU 1000-EXIT.
019500     PERFORM  1400-LOAD-CUST-NAMES  THRU 1400-EXIT
019600              UNTIL END-OF-CUST.
019650     CLOSE    CUSTOMER-FILE.
019700     PERFORM  2000-ACCUM-HOURS      THRU 2000-EXIT
019800              UNTIL WS-HRS-STATUS = "10".
019900     PERFORM  4000-SORT-DESCENDING  THRU 4000-EXIT.
020000     PERFORM  5000-PRINT-REPORT     THRU 5000-EXIT.
020100     PERFORM  9000-TERMINATE        THRU 9000-EXIT.
020200     STOP RUN.
020300*
020400 1000-INITIALISE.
020500     OPEN     INPUT RUN-PARAMETER-FILE.
020600     READ     RUN-PARAMETER-FILE
020700              AT END MOVE SPACES TO BL-RUN-PARAMETER-RECORD.
020800     MOVE     PARM-YEAR  TO WS-PARM-YEAR.
020900     MOVE     PARM-MONTH TO WS-PARM-MONTH.
021000     CLOSE    RUN-PARAMETER-FILE.
021100     PERFORM  1500-BUILD-DATE-RANGE THRU 1500-EXIT.
021200     OPEN     INPUT CUSTOMER-FILE.
021300     MOVE     ZERO TO WS-CN-COUNT.
021400     OPEN     INPUT BILLABLE-HOUR-FILE.
021500     OPEN     OUTPUT MONTHLY-SUMMARY-REPORT.
021600     MOVE     ZERO TO WS-CT-COUNT.
021700     READ     BILLABLE-HOUR-FILE
021800              AT END MOVE "10" TO WS-HRS-STATUS.
021900     GO TO    1000-EXIT.
022000*
022100 1000-EXIT.
022200     EXIT.
022300*
022400*    1500-BUILD-DATE-RANGE WORKS OUT THE FIRST AND LAST DAY OF
022500*    THE RUN MONTH, ALLOWING FOR LEAP YEARS ON FEBRUARY.
022600*
022700 1500-BUILD-DATE-RANGE.
022800     MOVE     WS-DIM-ENTRY (WS-PARM-MONTH) TO WS-LAST-DAY.
022900     IF       WS-PARM-MONTH = 2
023000              PERFORM 1510-LEAP-CHECK THRU 1510-EXIT.
023100     MOVE     WS-PARM-YEAR  TO WS-FROM-DATE (1:4).
023200     MOVE     "-"           TO WS-FROM-DATE (5:1).
023300     MOVE     WS-PARM-MONTH TO WS-FROM-DATE (6:2).
023400     MOVE     "-01"         TO WS-FROM-DATE (8:3).
023500     MOVE     WS-PARM-YEAR  TO WS-TO-DATE (1:4).
023600     MOVE     "-"           TO WS-TO-DATE (5:1).
023700     MOVE     WS-PARM-MONTH TO WS-TO-DATE (6:2).
023800     MOVE     "-"           TO WS-TO-DATE (8:1).
023900     MOVE     WS-LAST-DAY   TO WS-TO-DATE (9:2).
024000     GO TO    1500-EXIT.
024100*
024200 1500-EXIT.
024300     EXIT.
024400*
024500 1510-LEAP-CHECK.
024600     DIVIDE   WS-PARM-YEAR BY 400 GIVING WS-LEAP-QUOTIENT
024700              REMAINDER WS-LEAP-REMAINDER.
024800     IF       WS-LEAP-REMAINDER = ZERO
024900              MOVE 29 TO WS-LAST-DAY
025000              GO TO 1510-EXIT.
025100     DIVIDE   WS-PARM-YEAR BY 100 GIVING WS-LEAP-QUOTIENT
025200              REMAINDER WS-LEAP-REMAINDER.
025300     IF       WS-LEAP-REMAINDER = ZERO
025400              GO TO 1510-EXIT.
025500     DIVIDE   WS-PARM-YEAR BY 4 GIVING WS-LEAP-QUOTIENT
025600              REMAINDER WS-LEAP-REMAINDER.
025700     IF       WS-LEAP-REMAINDER = ZERO
025800              MOVE 29 TO WS-LAST-DAY.
025900     GO TO    1510-EXIT.
025950*
025960 1510-EXIT.
025970     EXIT.
025980*
025990 1400-LOAD-CUST-NAMES.
025995     READ     CUSTOMER-FILE
026000              AT END MOVE "Y" TO WS-EOF-CUST
026100              GO TO 1400-EXIT.
026200     ADD      1 TO WS-CN-COUNT.
026300     SET      WS-CN-IX TO WS-CN-COUNT.
026400     MOVE     CUST-ID   TO WS-CN-CUST-ID (WS-CN-IX).
026500     MOVE     CUST-NAME TO WS-CN-CUST-NAME (WS-CN-IX).
026600     GO TO    1400-EXIT.
026700*
026800 1400-EXIT.
026900     EXIT.
027000*
027200*    2000-ACCUM-HOURS APPLIES THE MONTH FILTER AND ACCUMULATES
027700*    ONE ROW PER ACTIVE CUSTOMER, USING THE RATE SNAPSHOT PER
027800*    BUS. RULE 5.
027900*
028000 2000-ACCUM-HOURS.
028100     IF       BH-DATE-LOGGED NOT < WS-FROM-DATE
028200        AND   BH-DATE-LOGGED NOT > WS-TO-DATE
028300              PERFORM 2500-FIND-OR-ADD-CUST THRU 2500-EXIT
028400              COMPUTE WS-LINE-AMOUNT-WORK =
028500                 BH-HOURS * BH-RATE-SNAPSHOT
028600              ADD BH-HOURS TO WS-CT-HOURS (WS-CT-MATCH-IX)
028700              ADD WS-LINE-AMOUNT-WORK
028800                 TO WS-CT-REVENUE (WS-CT-MATCH-IX).
028900     READ     BILLABLE-HOUR-FILE
029000              AT END MOVE "10" TO WS-HRS-STATUS.
029100     GO TO    2000-EXIT.
029200*
029300 2000-EXIT.
029400     EXIT.
029500*
029600 2500-FIND-OR-ADD-CUST.
029700     SET      WS-CT-MATCH-IX TO ZERO.
029800     IF       WS-CT-COUNT = ZERO
029900              GO TO 2500-ADD-NEW.
030000     SET      WS-CT-IX TO 1.
030100     SEARCH   WS-CT-ENTRY
030200              AT END GO TO 2500-ADD-NEW
030300              WHEN WS-CT-CUST-ID (WS-CT-IX) = BH-CUSTOMER-ID
030400                   SET WS-CT-MATCH-IX TO WS-CT-IX
030500                   GO TO 2500-EXIT.
030600     GO TO    2500-ADD-NEW.
030700*
030800 2500-ADD-NEW.
030900     ADD      1 TO WS-CT-COUNT.
031000     SET      WS-CT-IX TO WS-CT-COUNT.
031100     SET      WS-CT-MATCH-IX TO WS-CT-COUNT.
031200     MOVE     BH-CUSTOMER-ID TO WS-CT-CUST-ID (WS-CT-IX).
031300     PERFORM  2600-LOOKUP-CUST-NAME THRU 2600-EXIT.
031400     MOVE     ZERO TO WS-CT-HOURS (WS-CT-IX).
031500     MOVE     ZERO TO WS-CT-REVENUE (WS-CT-IX).
031600     GO TO    2500-EXIT.
031700*
031800 2500-EXIT.
031900     EXIT.
032000*
032100 2600-LOOKUP-CUST-NAME.
032200     MOVE     "UNKNOWN" TO WS-CT-CUST-NAME (WS-CT-IX).
032300     IF       WS-CN-COUNT = ZERO
032400              GO TO 2600-EXIT.
032500     SET      WS-CN-IX TO 1.
032600     SEARCH   WS-CN-ENTRY
032700              AT END GO TO 2600-EXIT
032800              WHEN WS-CN-CUST-ID (WS-CN-IX) = BH-CUSTOMER-ID
032900                   MOVE WS-CN-CUST-NAME (WS-CN-IX)
033000                        TO WS-CT-CUST-NAME (WS-CT-IX).
033100     GO TO    2600-EXIT.
033200*
033300 2600-EXIT.
033400     EXIT.
033500*
033600*    4000-SORT-DESCENDING IS A PLAIN PERFORM-DRIVEN BUBBLE SORT
033700*    ON WS-CT-REVENUE, DESCENDING, AS THERE IS NO SORT VERB IN
034000*    USE ANYWHERE IN THIS SHOP'S BILLING SUITE.
034100*
034200 4000-SORT-DESCENDING.
034300     IF       WS-CT-COUNT < 2
034400              GO TO 4000-EXIT.
034500     MOVE     1 TO WS-SORT-OUTER.
034600     PERFORM  4100-OUTER-PASS THRU 4100-EXIT
034700              UNTIL WS-SORT-OUTER > WS-CT-COUNT.
034800     GO TO    4000-EXIT.
034900*
035000 4000-EXIT.
035100     EXIT.
035200*
035300 4100-OUTER-PASS.
035400     MOVE     "N" TO WS-SWAP-MADE.
035500     MOVE     1 TO WS-SORT-INNER.
035600     PERFORM  4110-INNER-PASS THRU 4110-EXIT
035700              UNTIL WS-SORT-INNER > WS-CT-COUNT - WS-SORT-OUTER.
035800     IF       NOT A-SWAP-WAS-MADE
035900              MOVE WS-CT-COUNT TO WS-SORT-OUTER.
036000     ADD      1 TO WS-SORT-OUTER.
036100     GO TO    4100-EXIT.
036200*
036300 4100-EXIT.
036400     EXIT.
036500*
036600 4110-INNER-PASS.
036700     SET      WS-CT-IX TO WS-SORT-INNER.
036800     IF       WS-CT-REVENUE (WS-CT-IX)
036900              < WS-CT-REVENUE (WS-CT-IX + 1)
037000              PERFORM 4120-SWAP-ENTRIES THRU 4120-EXIT
037100              MOVE "Y" TO WS-SWAP-MADE.
037200     ADD      1 TO WS-SORT-INNER.
037300     GO TO    4110-EXIT.
037400*
037500 4110-EXIT.
037600     EXIT.
037700*
037800 4120-SWAP-ENTRIES.
037900     MOVE     WS-CT-ENTRY (WS-CT-IX)     TO WS-CT-HOLD-ENTRY.
038000     MOVE     WS-CT-ENTRY (WS-CT-IX + 1) TO WS-CT-ENTRY (WS-CT-IX).
038100     MOVE     WS-CT-HOLD-ENTRY           TO WS-CT-ENTRY (WS-CT-IX + 1).
038200     GO TO    4120-EXIT.
038300*
038400 4120-EXIT.
038500     EXIT.
038600*
038700 5000-PRINT-REPORT.
038800     MOVE     SPACES TO MSR-HEADING-1.
038900     MOVE     "MONTHLY SUMMARY" TO HDG-TITLE.
039000     MOVE     WS-PARM-YEAR  TO HDG-YEAR.
039100     MOVE     WS-PARM-MONTH TO HDG-MONTH.
039200     WRITE    MSR-PRINT-LINE FROM MSR-HEADING-1
039300              AFTER ADVANCING TOP-OF-FORM.
039400     MOVE     ZERO TO WS-GRAND-HOURS WS-GRAND-REVENUE.
039500     SET      WS-CT-IX TO 1.
039600     PERFORM  5100-PRINT-CUST-LINE THRU 5100-EXIT
039700              UNTIL WS-CT-IX > WS-CT-COUNT.
039800     MOVE     SPACES TO MSR-FOOTER-LINE.
039900     MOVE     "GRAND TOTALS" TO FTR-LABEL.
040000     MOVE     WS-GRAND-HOURS   TO FTR-HOURS.
040100     MOVE     WS-GRAND-REVENUE TO FTR-REVENUE.
040200     WRITE    MSR-PRINT-LINE FROM MSR-FOOTER-LINE
040300              AFTER ADVANCING 2 LINES.
040400     GO TO    5000-EXIT.
040500*
040600 5000-EXIT.
040700     EXIT.
040800*
040900 5100-PRINT-CUST-LINE.
041000     MOVE     SPACES TO MSR-DETAIL-LINE.
041100     MOVE     WS-CT-CUST-ID (WS-CT-IX)   TO DTL-CUST-ID.
041200     MOVE     WS-CT-CUST-NAME (WS-CT-IX) TO DTL-CUST-NAME.
041300     MOVE     WS-CT-HOURS (WS-CT-IX)     TO DTL-HOURS.
041400     MOVE     WS-CT-REVENUE (WS-CT-IX)   TO DTL-REVENUE.
041500     WRITE    MSR-PRINT-LINE FROM MSR-DETAIL-LINE
041600              AFTER ADVANCING 1 LINE.
041700     ADD      WS-CT-HOURS (WS-CT-IX)   TO WS-GRAND-HOURS.
041800     ADD      WS-CT-REVENUE (WS-CT-IX) TO WS-GRAND-REVENUE.
041900     SET      WS-CT-IX UP BY 1.
042000     GO TO    5100-EXIT.
042100*
042200 5100-EXIT.
042300     EXIT.
042400*
042500 9000-TERMINATE.
042600     CLOSE    BILLABLE-HOUR-FILE.
042700     CLOSE    MONTHLY-SUMMARY-REPORT.
042800     DISPLAY  "BLMSUM CUSTOMERS PRINTED = " WS-CT-COUNT.
042900     GO TO    9000-EXIT.
043000*
043100 9000-EXIT.
043200     EXIT.
043300*******  ************
