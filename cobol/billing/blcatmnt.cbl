000100*****************************************************************
000200*                                                               *
000300*                BILLING CATEGORY MAINTENANCE                   *
000400*         ADDS, CHANGES AND DELETES BILLING CATEGORIES          *
000500*         AGAINST THE CATEGORY MASTER FILE                      *
000600*                                                               *
000700*****************************************************************
000800 IDENTIFICATION DIVISION.
000900*================================
001000 PROGRAM-ID.    BLCATMNT.
001100 AUTHOR.        V B COEN.
001200 INSTALLATION.  APPLEWOOD COMPUTERS - BILLING DIVISION.
001300 DATE-WRITTEN.  14/03/86.
001400 DATE-COMPILED.
001500 SECURITY.      COPYRIGHT (C) 1986-2026 AND LATER, VINCENT BRYAN
001600*                COEN. DISTRIBUTED UNDER THE GNU GENERAL PUBLIC
001700*                LICENSE. SEE THE FILE COPYING FOR DETAILS.
001800*
001900*    REMARKS.   MAINTAINS THE BILLING CATEGORY MASTER (NAME AND
002000*               HOURLY RATE). READS ONE TRANSACTION PER CATEGORY
002100*               (ADD, CHANGE OR DELETE), VALIDATES IT, AND
002200*               REWRITES THE WHOLE MASTER AT END OF RUN. THE
002300*               MASTER IS SMALL ENOUGH TO HOLD IN A WS TABLE FOR
002400*               THE DURATION OF THE RUN - SEE SPEC FILES NOTE
002500*               "SEQUENTIAL / LOOKUP TABLE" FOR THIS FILE.
002600*
002700*    CALLED MODULES.   BLCHKVAL (RATE RANGE CHECK).
002800*    FILES USED.
002900*                      BLCAT.     CATEGORY MASTER (IN, THEN OUT).
003000*                      BLCATTX.   CATEGORY MAINTENANCE TRANSACTIONS.
003100*                      BLHRS.     BILLABLE HOUR FILE (READ ONLY,
003200*                                 FOR THE DELETE GUARD).
003300*                      BLREJRP.   REJECTED TRANSACTION LISTING.
003400*
003500*    ERROR MESSAGES USED.
003600*                      BL001 - BL005.
003700*
003800* CHANGES:
003900* 14/03/86 VBC -        CREATED FOR THE ORIGINAL BILLING LEDGER.
004000* 02/11/93 VBC -    .02 Y2K REVIEW - CAT-ID WAS 6 NUMERIC, NOW
004100*                       CARRIES A 36 CHAR KEY SO THE CENTURY
004200*                       ROLL-OVER DOES NOT TOUCH THIS FILE.
004300* 11/06/99 VBC -    .03 YEAR 2000 SIGN-OFF - NO DATE FIELDS OF
004400*                       OUR OWN IN THIS PROGRAM, NOTHING TO FIX.
004500* 07/02/09 VBC -        MIGRATION TO OPEN COBOL/GNUCOBOL.
004600* 16/04/24 VBC          COPYRIGHT NOTICE UPDATE SUPERSEDING ALL
004700*                       PREVIOUS NOTICES.
004800* 14/12/25 VBC - REQ-118 REWRITTEN FOR THE NEW TIME-BILLING
004900*                       MODULE - RATE, NAME-UNIQUE AND DELETE-
005000*                       GUARD RULES ADDED, CHECK-DIGIT LOGIC
005100*                       DROPPED (NOT A NUMBER KEY ANY MORE).
005200* 22/12/25 VBC -    .01 FIX - DUPLICATE NAME TEST WAS COMPARING
005300*                       A RECORD TO ITSELF ON A CHANGE. NOW
005400*                       SKIPS THE MATCHING WS-CAT-IX ENTRY.
005500*
005600*************************************************************************
005700* COPYRIGHT NOTICE.
005800* ****************
005900*
006000* THIS NOTICE SUPERSEDES ALL PRIOR COPYRIGHT NOTICES AND WAS
006100* UPDATED 2024-04-16.
006200*
006300* THIS PROGRAM IS PART OF THE APPLEWOOD COMPUTERS ACCOUNTING
006400* SYSTEM AND IS COPYRIGHT (C) VINCENT B COEN, 1976-2026 AND
006500* LATER. IT IS FREE SOFTWARE; YOU MAY REDISTRIBUTE AND/OR MODIFY
006600* IT UNDER THE TERMS OF THE GNU GENERAL PUBLIC LICENSE AS
006700* PUBLISHED BY THE FREE SOFTWARE FOUNDATION, VERSION 3 OR LATER,
006800* FOR PERSONAL USE INCLUDING USE WITHIN A BUSINESS, BUT EXCLUDING
006900* REPACKAGING OR RESALE.
007000*
007100*************************************************************************
007200*
007300 ENVIRONMENT DIVISION.
007400*================================
007500 CONFIGURATION SECTION.
007600 SPECIAL-NAMES.
007700     C01 IS TOP-OF-FORM.
007800 INPUT-OUTPUT SECTION.
007900*------------------------------
008000 FILE-CONTROL.
008100 COPY "selblcat.cob".
008200 COPY "selblctx.cob".
008300 COPY "selblhrs.cob".
008400 COPY "selblrej.cob".
008500*
008600 DATA DIVISION.
008700*================================
008800 FILE SECTION.
008900*
009000 COPY "fdblcat.cob".
009100 COPY "fdblctx.cob".
009200 COPY "fdblhrs.cob".
009300 COPY "fdblrej.cob".
009400*
009500 WORKING-STORAGE SECTION.
009600*------------------------------
009700 77  PROG-NAME               PIC X(17)  VALUE "BLCATMNT (1.0.00)".
009800*
009900 01  WS-STATUS-FIELDS.
010000     03  WS-CAT-STATUS       PIC XX     VALUE "00".
010100     03  WS-CTX-STATUS       PIC XX     VALUE "00".
010200     03  WS-HRS-STATUS       PIC XX     VALUE "00".
010300     03  WS-RPT-STATUS       PIC XX     VALUE "00".
010350     03  FILLER              PIC X(1).
010400*
010500 01  WS-SWITCHES.
010600     03  WS-EOF-CTX          PIC X      VALUE "N".
010700         88  END-OF-CTX               VALUE "Y".
010800     03  WS-EOF-HRS          PIC X      VALUE "N".
010900         88  END-OF-HRS               VALUE "Y".
011000     03  WS-DUP-NAME-FOUND   PIC X      VALUE "N".
011100         88  DUP-NAME-FOUND           VALUE "Y".
011200     03  WS-CAT-FOUND        PIC X      VALUE "N".
011300         88  CAT-WAS-FOUND            VALUE "Y".
011400     03  WS-GUARD-BLOCKED    PIC X      VALUE "N".
011500         88  DELETE-IS-BLOCKED        VALUE "Y".
011550     03  FILLER              PIC X(1).
011600*
011700 01  WS-CATEGORY-TABLE.
011800     03  WS-CAT-ENTRY            OCCURS 500 INDEXED BY WS-CAT-IX.
011900         05  WS-CAT-ID           PIC X(36).
012000         05  WS-CAT-NAME         PIC X(100).
012100         05  WS-CAT-RATE         PIC S9(8)V9(2).
012200         05  WS-CAT-RATE-X REDEFINES WS-CAT-RATE
012300                                 PIC X(10).
012400         05  WS-CAT-DELETED      PIC X       VALUE "N".
012500             88  WS-CAT-IS-DELETED       VALUE "Y".
012600 77  WS-CAT-COUNT            PIC 9(5)   COMP  VALUE ZERO.
012700 77  WS-CAT-MATCH-IX         PIC 9(5)   COMP  VALUE ZERO.
012800*
012900 01  WS-BH-CATEGORY-TABLE.
013000     03  WS-BH-CAT-ENTRY         PIC X(36) OCCURS 5000
013100                                 INDEXED BY WS-BH-IX.
013200 77  WS-BH-CAT-COUNT         PIC 9(5)   COMP  VALUE ZERO.
013300*
013400 01  WS-COUNTERS.
013500     03  WS-ADD-COUNT        PIC 9(5)   COMP  VALUE ZERO.
013600     03  WS-CHANGE-COUNT     PIC 9(5)   COMP  VALUE ZERO.
013700     03  WS-DELETE-COUNT     PIC 9(5)   COMP  VALUE ZERO.
013800     03  WS-REJECT-COUNT     PIC 9(5)   COMP  VALUE ZERO.
013850     03  FILLER              PIC X(1).
013900*
014000 01  WS-TODAY-WORK.
014100     03  WS-TODAY-YYYYMMDD   PIC 9(8).
014200 01  WS-TODAY-PARTS REDEFINES WS-TODAY-WORK.
014300     03  WS-TODAY-CC         PIC 99.
014400     03  WS-TODAY-YY         PIC 99.
014500     03  WS-TODAY-MM         PIC 99.
014600     03  WS-TODAY-DD         PIC 99.
014650 01  WS-TODAY-DASHED         PIC X(10).
014700*
014800 01  ERROR-MESSAGES.
014900     03  BL001   PIC X(45) VALUE "BL001 CATEGORY RATE OUT OF RANGE - REJECTED".
015000     03  BL002   PIC X(45) VALUE "BL002 DUPLICATE CATEGORY NAME - REJECTED   ".
015100     03  BL003   PIC X(45) VALUE "BL003 CATEGORY NOT ON FILE - CHANGE REJECTED".
015200     03  BL004   PIC X(45) VALUE "BL004 CATEGORY HAS HOURS - DELETE REJECTED  ".
015300     03  BL005   PIC X(45) VALUE "BL005 CATEGORY MASTER TABLE FULL - REJECTED ".
015350     03  FILLER              PIC X(1).
015400*
015500 01  REJ-DETAIL-LINE.
015600     03  REJ-CAT-ID          PIC X(36).
015700     03  FILLER              PIC X(2)   VALUE SPACES.
015800     03  REJ-REASON          PIC X(60).
015900     03  FILLER              PIC X(34).
016000 01  REJ-HEADER-LINE REDEFINES REJ-DETAIL-LINE.
016100     03  REJ-HDR-TEXT        PIC X(132).
016200*
016300 LINKAGE SECTION.
016400*------------------------------
016500 COPY "wsblcall.cob".
016600*
016700 PROCEDURE DIVISION.
016800*===================================
016900*
017000 0000-MAIN.
017100     PERFORM 1000-INITIALISE       THRU 1000-EXIT.
017200     PERFORM 2000-PROCESS-TRANS    THRU 2000-EXIT
017300              UNTIL END-OF-CTX.
017400     PERFORM 3000-REWRITE-MASTER   THRU 3000-EXIT.
017500     PERFORM 9000-TERMINATE        THRU 9000-EXIT.
017600     STOP RUN.
017700*
017800 1000-INITIALISE.
017900     ACCEPT   WS-TODAY-YYYYMMDD FROM DATE YYYYMMDD.
017920     MOVE     WS-TODAY-CC TO WS-TODAY-DASHED (1:2).
017930     MOVE     WS-TODAY-YY TO WS-TODAY-DASHED (3:2).
017940     MOVE     "-"         TO WS-TODAY-DASHED (5:1).
017950     MOVE     WS-TODAY-MM TO WS-TODAY-DASHED (6:2).
017960     MOVE     "-"         TO WS-TODAY-DASHED (8:1).
017970     MOVE     WS-TODAY-DD TO WS-TODAY-DASHED (9:2).
018000     OPEN     INPUT CATEGORY-FILE.
018100     OPEN     INPUT CATEGORY-TRANS-FILE.
018200     OPEN     INPUT BILLABLE-HOUR-FILE.
018300     OPEN     OUTPUT REJECT-REPORT.
018310     MOVE     SPACES TO REJ-HEADER-LINE.
018320     STRING   "BLCATMNT REJECT LISTING - RUN DATE " DELIMITED BY SIZE
018330              WS-TODAY-DASHED                       DELIMITED BY SIZE
018340              INTO REJ-HDR-TEXT.
018350     WRITE    REJ-PRINT-LINE FROM REJ-HEADER-LINE.
018400     MOVE     ZERO   TO WS-CAT-COUNT.
018500     PERFORM  1100-LOAD-CATEGORY-TABLE THRU 1100-EXIT
018600              UNTIL WS-CAT-STATUS = "10".
018700     MOVE     ZERO   TO WS-BH-CAT-COUNT.
018800     PERFORM  1200-LOAD-BH-CATEGORIES  THRU 1200-EXIT
018900              UNTIL END-OF-HRS.
019000     CLOSE    CATEGORY-FILE.
019100     CLOSE    BILLABLE-HOUR-FILE.
019200     READ     CATEGORY-TRANS-FILE
019300              AT END MOVE "Y" TO WS-EOF-CTX.
019400     GO TO    1000-EXIT.
019500*
019600 1000-EXIT.
019700     EXIT.
019800*
019900 1100-LOAD-CATEGORY-TABLE.
020000     READ     CATEGORY-FILE
020100              AT END MOVE "10" TO WS-CAT-STATUS
020200              GO TO 1100-EXIT.
020300     ADD      1 TO WS-CAT-COUNT.
020400     SET      WS-CAT-IX TO WS-CAT-COUNT.
020500     MOVE     CAT-ID          TO WS-CAT-ID (WS-CAT-IX).
020600     MOVE     CAT-NAME        TO WS-CAT-NAME (WS-CAT-IX).
020700     MOVE     CAT-HOURLY-RATE TO WS-CAT-RATE (WS-CAT-IX).
020800     MOVE     "N"             TO WS-CAT-DELETED (WS-CAT-IX).
020900     GO TO    1100-EXIT.
021000*
021100 1100-EXIT.
021200     EXIT.
021300*
021400 1200-LOAD-BH-CATEGORIES.
021500     READ     BILLABLE-HOUR-FILE
021600              AT END MOVE "Y" TO WS-EOF-HRS
021700              GO TO 1200-EXIT.
021800     ADD      1 TO WS-BH-CAT-COUNT.
021900     SET      WS-BH-IX TO WS-BH-CAT-COUNT.
022000     MOVE     BH-CATEGORY-ID  TO WS-BH-CAT-ENTRY (WS-BH-IX).
022100     GO TO    1200-EXIT.
022200*
022300 1200-EXIT.
022400     EXIT.
022500*
022600 2000-PROCESS-TRANS.
022700     MOVE     "N"    TO WS-CAT-FOUND.
022800     PERFORM  2500-FIND-CATEGORY THRU 2500-EXIT.
022900     IF       CTX-ACTION-ADD
023000              PERFORM 2600-DO-ADD    THRU 2600-EXIT
023100     ELSE
023200     IF       CTX-ACTION-CHANGE
023300              PERFORM 2700-DO-CHANGE THRU 2700-EXIT
023400     ELSE
023500              PERFORM 2800-DO-DELETE THRU 2800-EXIT.
023600     READ     CATEGORY-TRANS-FILE
023700              AT END MOVE "Y" TO WS-EOF-CTX.
023800     GO TO    2000-EXIT.
023900*
024000 2000-EXIT.
024100     EXIT.
024200*
024300 2500-FIND-CATEGORY.
024400     SET      WS-CAT-MATCH-IX TO ZERO.
024500     SET      WS-CAT-IX TO 1.
024600     SEARCH   WS-CAT-ENTRY
024700              AT END GO TO 2500-EXIT
024800              WHEN WS-CAT-ID (WS-CAT-IX) = CTX-CAT-ID
024900                   AND WS-CAT-DELETED (WS-CAT-IX) = "N"
025000                   MOVE "Y" TO WS-CAT-FOUND
025100                   SET WS-CAT-MATCH-IX TO WS-CAT-IX.
025200     GO TO    2500-EXIT.
025300*
025400 2500-EXIT.
025500     EXIT.
025600*
025700 2600-DO-ADD.
025800     PERFORM  4100-VALIDATE-RATE     THRU 4100-EXIT.
025900     IF       NOT BL-CHECK-OK
026000              MOVE BL001 TO REJ-REASON
026100              PERFORM 5000-WRITE-REJECT THRU 5000-EXIT
026200              GO TO 2600-EXIT.
026300     PERFORM  4200-CHECK-DUP-NAME    THRU 4200-EXIT.
026400     IF       DUP-NAME-FOUND
026500              MOVE BL002 TO REJ-REASON
026600              PERFORM 5000-WRITE-REJECT THRU 5000-EXIT
026700              GO TO 2600-EXIT.
026800     IF       WS-CAT-COUNT NOT < 500
026900              MOVE BL005 TO REJ-REASON
027000              PERFORM 5000-WRITE-REJECT THRU 5000-EXIT
027100              GO TO 2600-EXIT.
027200     ADD      1 TO WS-CAT-COUNT.
027300     SET      WS-CAT-IX TO WS-CAT-COUNT.
027400     MOVE     CTX-CAT-ID   TO WS-CAT-ID (WS-CAT-IX).
027500     MOVE     CTX-CAT-NAME TO WS-CAT-NAME (WS-CAT-IX).
027600     MOVE     CTX-CAT-RATE TO WS-CAT-RATE (WS-CAT-IX).
027700     MOVE     "N"          TO WS-CAT-DELETED (WS-CAT-IX).
027800     ADD      1 TO WS-ADD-COUNT.
027900     GO TO    2600-EXIT.
028000*
028100 2600-EXIT.
028200     EXIT.
028300*
028400 2700-DO-CHANGE.
028500     IF       NOT CAT-WAS-FOUND
028600              MOVE BL003 TO REJ-REASON
028700              PERFORM 5000-WRITE-REJECT THRU 5000-EXIT
028800              GO TO 2700-EXIT.
028900     PERFORM  4100-VALIDATE-RATE     THRU 4100-EXIT.
029000     IF       NOT BL-CHECK-OK
029100              MOVE BL001 TO REJ-REASON
029200              PERFORM 5000-WRITE-REJECT THRU 5000-EXIT
029300              GO TO 2700-EXIT.
029400     PERFORM  4200-CHECK-DUP-NAME    THRU 4200-EXIT.
029500     IF       DUP-NAME-FOUND
029600              MOVE BL002 TO REJ-REASON
029700              PERFORM 5000-WRITE-REJECT THRU 5000-EXIT
029800              GO TO 2700-EXIT.
029900     MOVE     CTX-CAT-NAME TO WS-CAT-NAME (WS-CAT-MATCH-IX).
030000     MOVE     CTX-CAT-RATE TO WS-CAT-RATE (WS-CAT-MATCH-IX).
030100     ADD      1 TO WS-CHANGE-COUNT.
030200     GO TO    2700-EXIT.
030300*
030400 2700-EXIT.
030500     EXIT.
030600*
030700 2800-DO-DELETE.
030800     IF       NOT CAT-WAS-FOUND
030900              MOVE BL003 TO REJ-REASON
031000              PERFORM 5000-WRITE-REJECT THRU 5000-EXIT
031100              GO TO 2800-EXIT.
031200     PERFORM  4300-CHECK-DELETE-GUARD THRU 4300-EXIT.
031300     IF       DELETE-IS-BLOCKED
031400              MOVE BL004 TO REJ-REASON
031500              PERFORM 5000-WRITE-REJECT THRU 5000-EXIT
031600              GO TO 2800-EXIT.
031700     MOVE     "Y" TO WS-CAT-DELETED (WS-CAT-MATCH-IX).
031800     ADD      1 TO WS-DELETE-COUNT.
031900     GO TO    2800-EXIT.
032000*
032100 2800-EXIT.
032200     EXIT.
032300*
032400*    4100-VALIDATE-RATE IMPLEMENTS BUS. RULE 1 - RATE MUST BE
032500*    GREATER THAN ZERO AND NOT OVER 10000.00.
032600*
032700 4100-VALIDATE-RATE.
032800     MOVE     CTX-CAT-RATE  TO BL-CHECK-VALUE.
032900     MOVE     .01           TO BL-CHECK-LOW.
033000     MOVE     10000.00      TO BL-CHECK-HIGH.
033100     CALL     "BLCHKVAL" USING BL-CALLING-DATA.
033200     GO TO    4100-EXIT.
033300*
033400 4100-EXIT.
033500     EXIT.
033600*
033700*    4200-CHECK-DUP-NAME IMPLEMENTS BUS. RULE 9 - CATEGORY NAMES
033800*    MUST BE UNIQUE. SKIPS THE RECORD BEING CHANGED ITSELF.
033900*
034000 4200-CHECK-DUP-NAME.
034100     MOVE     "N" TO WS-DUP-NAME-FOUND.
034200     SET      WS-CAT-IX TO 1.
034300     PERFORM  4210-DUP-NAME-LOOP THRU 4210-EXIT
034400              UNTIL WS-CAT-IX > WS-CAT-COUNT.
034500     GO TO    4200-EXIT.
034600*
034700 4200-EXIT.
034800     EXIT.
034900*
035000 4210-DUP-NAME-LOOP.
035100     IF       WS-CAT-IX = WS-CAT-MATCH-IX
035200              GO TO 4210-NEXT.
035300     IF       WS-CAT-DELETED (WS-CAT-IX) = "N"
035400              AND WS-CAT-NAME (WS-CAT-IX) = CTX-CAT-NAME
035500              MOVE "Y" TO WS-DUP-NAME-FOUND.
035600 4210-NEXT.
035700     SET      WS-CAT-IX UP BY 1.
035800     GO TO    4210-EXIT.
035900*
036000 4210-EXIT.
036100     EXIT.
036200*
036300*    4300-CHECK-DELETE-GUARD IMPLEMENTS BUS. RULE 8 - A CATEGORY
036400*    WITH ANY BILLABLE HOURS MUST NOT BE DELETED.
036500*
036600 4300-CHECK-DELETE-GUARD.
036700     MOVE     "N" TO WS-GUARD-BLOCKED.
036800     IF       WS-BH-CAT-COUNT = ZERO
036900              GO TO 4300-EXIT.
037000     SET      WS-BH-IX TO 1.
037100     SEARCH   WS-BH-CAT-ENTRY
037200              AT END GO TO 4300-EXIT
037300              WHEN WS-BH-CAT-ENTRY (WS-BH-IX) = CTX-CAT-ID
037400                   MOVE "Y" TO WS-GUARD-BLOCKED.
037500     GO TO    4300-EXIT.
037600*
037700 4300-EXIT.
037800     EXIT.
037900*
038000 3000-REWRITE-MASTER.
038100     OPEN     OUTPUT CATEGORY-FILE.
038200     SET      WS-CAT-IX TO 1.
038300     PERFORM  3100-WRITE-CAT-ENTRY THRU 3100-EXIT
038400              UNTIL WS-CAT-IX > WS-CAT-COUNT.
038500     CLOSE    CATEGORY-FILE.
038600     GO TO    3000-EXIT.
038700*
038800 3000-EXIT.
038900     EXIT.
039000*
039100 3100-WRITE-CAT-ENTRY.
039200     IF       WS-CAT-IS-DELETED (WS-CAT-IX)
039300              GO TO 3100-NEXT.
039400     MOVE     WS-CAT-ID (WS-CAT-IX)   TO CAT-ID.
039500     MOVE     WS-CAT-NAME (WS-CAT-IX) TO CAT-NAME.
039600     MOVE     WS-CAT-RATE (WS-CAT-IX) TO CAT-HOURLY-RATE.
039700     WRITE    BL-CATEGORY-RECORD.
039800 3100-NEXT.
039900     SET      WS-CAT-IX UP BY 1.
040000     GO TO    3100-EXIT.
040100*
040200 3100-EXIT.
040300     EXIT.
040400*
040500 5000-WRITE-REJECT.
040600     ADD      1 TO WS-REJECT-COUNT.
040700     MOVE     SPACES     TO REJ-DETAIL-LINE.
040800     MOVE     CTX-CAT-ID TO REJ-CAT-ID.
040900     WRITE    REJ-PRINT-LINE FROM REJ-DETAIL-LINE.
041000     GO TO    5000-EXIT.
041100*
041200 5000-EXIT.
041300     EXIT.
041400*
041500 9000-TERMINATE.
041600     CLOSE    CATEGORY-TRANS-FILE.
041700     CLOSE    REJECT-REPORT.
041800     DISPLAY  "BLCATMNT ADDS    = " WS-ADD-COUNT.
041900     DISPLAY  "BLCATMNT CHANGES = " WS-CHANGE-COUNT.
042000     DISPLAY  "BLCATMNT DELETES = " WS-DELETE-COUNT.
042100     DISPLAY  "BLCATMNT REJECTS = " WS-REJECT-COUNT.
042200     GO TO    9000-EXIT.
042300*
042400 9000-EXIT.
042500     EXIT.
042600*******  ************
